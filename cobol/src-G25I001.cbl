000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.     G25I001.                                                 
000300 AUTHOR.         R FEALY.                                                 
000400 INSTALLATION.   GENSVC BATCH SERVICES.                                   
000500 DATE-WRITTEN.   04/11/1988.                                              
000600 DATE-COMPILED.  04/11/1988.                                              
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------         
000900* G25I001 - WHOLE-FILE GRAPH VALIDATOR.                                   
001000*                                                                         
001100* RUN ONCE, AFTER THE LOADER HAS FINISHED WITH THE GEDCOM-FILE, TO        
001200* CHECK THE LOADED INDIVIDUAL AND FAMILY TABLES FOR CONSISTENCY.          
001300* PASS A WALKS EVERY INDIVIDUAL (FAMC EXISTENCE, CHILD-LIST-              
001400* CONTAINS-CHECK, ANCESTOR-CYCLE DETECTION VIA G25D002).  PASS B          
001500* WALKS EVERY FAMILY (HUSB/WIFE EXISTENCE AND GENDER, CHILD               
001600* EXISTENCE AND FAMC-MATCHES-CHECK).  THE FIRST ERROR FOUND               
001700* ABORTS THE RUN - THIS IS NOT AN EXHAUSTIVE ERROR LISTER.                
001800*                                                                         
001900*----------------------------------------------------------------         
002000* CHANGE LOG                                                              
002100*----------------------------------------------------------------         
002200* 04/11/88  RF   WO-4410  ORIGINAL VALIDATOR - PASS A ONLY.               
002300* 03/04/91  MH   WO-4710  PASS B ADDED FOR FAM HUSB/WIFE/CHIL.            
002400* 11/19/92  MH   WO-4820  CYCLE DETECTION VIA CALL TO G25D002.            
002500* 05/06/93  RF   WO-4861  ABORT-ON-FIRST-ERROR, NOT ACCUMULATE.           
002600* 10/28/94  JT   WO-4930  MISSING-ENTITY NOW CHECKED BEFORE THE           
002700*                         GENDER CHECK ON HUSB/WIFE.                      
002800* 12/03/98  RF   WO-5145  Y2K REVIEW - NO DATE ARITHMETIC IN THIS         
002900*                         PROGRAM, NO CHANGE REQUIRED.                    
003000* 06/14/01  MH   WO-5230  CHIL LIST WALK RAISED TO 12 ENTRIES.            
003100* 01/22/03  RF   WO-5344  "CHILD -> FAMILY" AND "FAMILY -> CHILD"         
003200*                         WORDING MADE CONSISTENT ON BOTH PASSES.         
003300* 08/19/03  MH   WO-5401  CHAR-ARRAY AND DISPLAY ALTERNATE VIEWS          
003400*                         ADDED OVER PGM-CYCLE-CHECK, LS-SPOUSE-ID        
003500*                         AND WK-RC-GENDER-MISMATCH FOR DIAGNOSTIC        
003600*                         DISPLAY.                                        
003700*----------------------------------------------------------------         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.    IBM-370.                                             
004100 OBJECT-COMPUTER.    IBM-370.                                             
004200 SPECIAL-NAMES.                                                           
004300     CLASS LEVEL-VALID    IS '0' THRU '9'.                                
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600*    NO FILES - ALL DATA ARRIVES VIA LINKAGE.                             
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 WORKING-STORAGE SECTION.                                                 
005000 01  WK-LITERALS.                                                         
005100     03  PGM-CYCLE-CHECK              PIC X(08) VALUE 'G25D002'.          
005200     03  FILLER REDEFINES PGM-CYCLE-CHECK.                                
005300         05  PGM-CYCLE-CHECK-CHAR OCCURS 8 TIMES                          
005400                                   PIC X(01).                             
005500     03  WK-SEX-MALE                  PIC X(01) VALUE 'M'.                
005600     03  WK-SEX-FEMALE                PIC X(01) VALUE 'F'.                
005700     03  FILLER                       PIC X(05).                          
005800*                                                                         
005900 01  WK-RESULT-CODES.                                                     
006000     03  WK-RC-MISSING-ENTITY         PIC 9(03) VALUE 140.                
006100     03  WK-RC-MISSING-LINK           PIC 9(03) VALUE 141.                
006200     03  WK-RC-GENDER-MISMATCH        PIC 9(03) VALUE 142.                
006300     03  FILLER REDEFINES WK-RC-GENDER-MISMATCH.                          
006400         05  WK-RC-GENDER-MISMATCH-X  PIC X(03).                          
006500     03  FILLER                       PIC X(05).                          
006600*                                                                         
006700 01  WS-PATH-AREA.                                                        
006800     03  PATH-TOT                     PIC 9(03) COMP.                     
006900     03  PATH-TABLE.                                                      
007000         05  PATH-ENTRY OCCURS 0 TO 200 TIMES                             
007100                        DEPENDING ON PATH-TOT                             
007200                        INDEXED BY PATH-IDX.                              
007300             07  PATH-IND-ID          PIC X(22).                          
007400     03  FILLER                       PIC X(05).                          
007500*                                                                         
007600 LOCAL-STORAGE SECTION.                                                   
007700 01  LS-SCAN-VARS.                                                        
007800     03  LS-IND-SCAN-IDX              PIC 9(05) COMP.                     
007900     03  LS-FAM-SCAN-IDX              PIC 9(05) COMP.                     
008000     03  LS-CHIL-SCAN-IDX             PIC 9(03) COMP.                     
008100     03  LS-MATCH-IDX                 PIC 9(05) COMP.                     
008200     03  LS-SPOUSE-ID                 PIC X(22).                          
008300     03  FILLER REDEFINES LS-SPOUSE-ID.                                   
008400         05  LS-SPOUSE-ID-CHAR OCCURS 22 TIMES                            
008500                               PIC X(01).                                 
008600     03  LS-CHILD-PRESENT-SW          PIC X(01).                          
008700         88  LS-CHILD-PRESENT             VALUE '1'.                      
008800*                                                                         
008900 LINKAGE SECTION.                                                         
009000 COPY G25MIND.                                                            
009100 COPY G25MFAM.                                                            
009200 COPY G25MRPT.                                                            
009300 COPY G25MCR.                                                             
009400*                                                                         
009500 PROCEDURE DIVISION USING IND-AREA                                        
009600                           FAM-AREA                                       
009700                           RPT-AREA                                       
009800                           GR.                                            
009900*                                                                         
010000 0000-BEGIN.                                                              
010100     MOVE ZERO                        TO GR-RESULT.                       
010200     MOVE SPACE                       TO GR-DESCRIPTION.                  
010300     MOVE SPACE                       TO GR-POSITION.                     
010400*                                                                         
010500     PERFORM 0100-VALIDATE-EVERY-INDIVIDUAL                               
010600        THRU 0100-VALIDATE-EVERY-INDIVIDUAL-EXIT.                         
010700     IF GR-RESULT NOT EQUAL ZERO                                          
010800         GO TO 0000-BEGIN-EXIT.                                           
010900*                                                                         
011000     PERFORM 0200-VALIDATE-EVERY-FAMILY                                   
011100        THRU 0200-VALIDATE-EVERY-FAMILY-EXIT.                             
011200*                                                                         
011300 0000-BEGIN-EXIT.                                                         
011400     IF GR-RESULT NOT EQUAL ZERO                                          
011500         PERFORM 0900-WRITE-ERROR-LINE                                    
011600            THRU 0900-WRITE-ERROR-LINE-EXIT.                              
011700     GOBACK.                                                              
011800*                                                                         
011900*----------------------------------------------------------------         
012000* PASS A - FAMC EXISTENCE, CHILD-LIST-CONTAINS-CHECK, CYCLE CHECK.        
012100*----------------------------------------------------------------         
012200 0100-VALIDATE-EVERY-INDIVIDUAL.                                          
012300     PERFORM 0110-VALIDATE-ONE-INDIVIDUAL                                 
012400        THRU 0110-VALIDATE-ONE-INDIVIDUAL-EXIT                            
012500        VARYING LS-IND-SCAN-IDX FROM 1 BY 1                               
012600           UNTIL LS-IND-SCAN-IDX GREATER IND-TOT                          
012700              OR GR-RESULT NOT EQUAL ZERO.                                
012800 0100-VALIDATE-EVERY-INDIVIDUAL-EXIT.                                     
012900     EXIT.                                                                
013000*                                                                         
013100 0110-VALIDATE-ONE-INDIVIDUAL.                                            
013200     SET IND-IDX                     TO LS-IND-SCAN-IDX.                  
013300     IF IND-FAMC (IND-IDX) EQUAL SPACE                                    
013400         GO TO 0140-RUN-CYCLE-CHECK.                                      
013500*                                                                         
013600     SET FAM-IDX                     TO 1.                                
013700     MOVE ZERO                       TO LS-MATCH-IDX.                     
013800     SEARCH FAM-ENTRY                                                     
013900         AT END                                                           
014000             GO TO 0120-RAISE-FAMC-MISSING                                
014100         WHEN FAM-ID (FAM-IDX) EQUAL IND-FAMC (IND-IDX)                   
014200             SET LS-MATCH-IDX        TO FAM-IDX                           
014300     END-SEARCH.                                                          
014400*                                                                         
014500     PERFORM 0130-CHECK-CHILD-LISTED                                      
014600        THRU 0130-CHECK-CHILD-LISTED-EXIT.                                
014700     IF GR-RESULT NOT EQUAL ZERO                                          
014800         GO TO 0110-VALIDATE-ONE-INDIVIDUAL-EXIT.                         
014900*                                                                         
015000     GO TO 0140-RUN-CYCLE-CHECK.                                          
015100*                                                                         
015200 0120-RAISE-FAMC-MISSING.                                                 
015300     MOVE WK-RC-MISSING-ENTITY       TO GR-RESULT.                        
015400     STRING 'family not found: ' DELIMITED BY SIZE                        
015500            IND-FAMC (IND-IDX)   DELIMITED BY SPACE                       
015600         INTO GR-DESCRIPTION.                                             
015700     GO TO 0110-VALIDATE-ONE-INDIVIDUAL-EXIT.                             
015800*                                                                         
015900 0130-CHECK-CHILD-LISTED.                                                 
016000     SET FAM-IDX                     TO LS-MATCH-IDX.                     
016100     MOVE SPACE                      TO LS-CHILD-PRESENT-SW.              
016200     PERFORM 0131-SCAN-ONE-CHIL-SLOT                                      
016300        THRU 0131-SCAN-ONE-CHIL-SLOT-EXIT                                 
016400        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
016500           UNTIL LS-CHIL-SCAN-IDX GREATER FAM-CHIL-COUNT (FAM-IDX)        
016600              OR LS-CHILD-PRESENT.                                        
016700     IF NOT LS-CHILD-PRESENT                                              
016800         MOVE WK-RC-MISSING-LINK     TO GR-RESULT                         
016900         STRING 'child -> family link missing for '                       
017000                 DELIMITED BY SIZE                                        
017100                IND-ID (IND-IDX)    DELIMITED BY SPACE                    
017200             INTO GR-DESCRIPTION.                                         
017300 0130-CHECK-CHILD-LISTED-EXIT.                                            
017400     EXIT.                                                                
017500*                                                                         
017600 0131-SCAN-ONE-CHIL-SLOT.                                                 
017700     IF FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX)                              
017800                                     EQUAL IND-ID (IND-IDX)               
017900         SET LS-CHILD-PRESENT        TO TRUE.                             
018000 0131-SCAN-ONE-CHIL-SLOT-EXIT.                                            
018100     EXIT.                                                                
018200*                                                                         
018300 0140-RUN-CYCLE-CHECK.                                                    
018400     MOVE ZERO                       TO PATH-TOT.                         
018500     CALL PGM-CYCLE-CHECK USING IND-AREA FAM-AREA WS-PATH-AREA            
018600                                IND-ID (IND-IDX) GR                       
018700         ON EXCEPTION                                                     
018800             PERFORM 0150-RAISE-CYCLE-CALL-ERROR                          
018900                THRU 0150-RAISE-CYCLE-CALL-ERROR-EXIT                     
019000     END-CALL.                                                            
019100 0110-VALIDATE-ONE-INDIVIDUAL-EXIT.                                       
019200     EXIT.                                                                
019300*                                                                         
019400 0150-RAISE-CYCLE-CALL-ERROR.                                             
019500     MOVE 143                        TO GR-RESULT.                        
019600     STRING 'CALL for program ' DELIMITED BY SIZE                         
019700            PGM-CYCLE-CHECK      DELIMITED BY SPACE                       
019800            ' raised an exception' DELIMITED BY SIZE                      
019900         INTO GR-DESCRIPTION.                                             
020000 0150-RAISE-CYCLE-CALL-ERROR-EXIT.                                        
020100     EXIT.                                                                
020200*                                                                         
020300*----------------------------------------------------------------         
020400* PASS B - HUSB/WIFE EXISTENCE AND GENDER, CHIL EXISTENCE/MATCH.          
020500*----------------------------------------------------------------         
020600 0200-VALIDATE-EVERY-FAMILY.                                              
020700     PERFORM 0210-VALIDATE-ONE-FAMILY                                     
020800        THRU 0210-VALIDATE-ONE-FAMILY-EXIT                                
020900        VARYING LS-FAM-SCAN-IDX FROM 1 BY 1                               
021000           UNTIL LS-FAM-SCAN-IDX GREATER FAM-TOT                          
021100              OR GR-RESULT NOT EQUAL ZERO.                                
021200 0200-VALIDATE-EVERY-FAMILY-EXIT.                                         
021300     EXIT.                                                                
021400*                                                                         
021500 0210-VALIDATE-ONE-FAMILY.                                                
021600     SET FAM-IDX                     TO LS-FAM-SCAN-IDX.                  
021700     PERFORM 0220-CHECK-SPOUSE-ENTRY                                      
021800        THRU 0220-CHECK-SPOUSE-ENTRY-EXIT.                                
021900     IF GR-RESULT NOT EQUAL ZERO                                          
022000         GO TO 0210-VALIDATE-ONE-FAMILY-EXIT.                             
022100*                                                                         
022200     PERFORM 0250-CHECK-EVERY-CHILD                                       
022300        THRU 0250-CHECK-EVERY-CHILD-EXIT.                                 
022400 0210-VALIDATE-ONE-FAMILY-EXIT.                                           
022500     EXIT.                                                                
022600*                                                                         
022700* CHECKS BOTH HUSB AND WIFE FOR THIS FAMILY, ONE ROLE AT A TIME.          
022800 0220-CHECK-SPOUSE-ENTRY.                                                 
022900     PERFORM 0230-CHECK-ONE-SPOUSE                                        
023000        THRU 0230-CHECK-ONE-SPOUSE-EXIT                                   
023100        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
023200           UNTIL LS-CHIL-SCAN-IDX GREATER 2                               
023300              OR GR-RESULT NOT EQUAL ZERO.                                
023400 0220-CHECK-SPOUSE-ENTRY-EXIT.                                            
023500     EXIT.                                                                
023600*                                                                         
023700 0230-CHECK-ONE-SPOUSE.                                                   
023800     IF LS-CHIL-SCAN-IDX EQUAL 1                                          
023900         IF FAM-HUSB (FAM-IDX) EQUAL SPACE                                
024000             GO TO 0230-CHECK-ONE-SPOUSE-EXIT                             
024100         END-IF                                                           
024200         MOVE FAM-HUSB (FAM-IDX)     TO LS-SPOUSE-ID                      
024300     ELSE                                                                 
024400         IF FAM-WIFE (FAM-IDX) EQUAL SPACE                                
024500             GO TO 0230-CHECK-ONE-SPOUSE-EXIT                             
024600         END-IF                                                           
024700         MOVE FAM-WIFE (FAM-IDX)     TO LS-SPOUSE-ID                      
024800     END-IF.                                                              
024900*                                                                         
025000     SET IND-IDX                     TO 1.                                
025100     MOVE ZERO                       TO LS-MATCH-IDX.                     
025200     SEARCH IND-ENTRY                                                     
025300         AT END                                                           
025400             GO TO 0240-RAISE-SPOUSE-MISSING                              
025500         WHEN IND-ID (IND-IDX) EQUAL LS-SPOUSE-ID                         
025600             SET LS-MATCH-IDX        TO IND-IDX                           
025700     END-SEARCH.                                                          
025800*                                                                         
025900     SET IND-IDX                     TO LS-MATCH-IDX.                     
026000     IF IND-SEX (IND-IDX) EQUAL SPACE                                     
026100         GO TO 0230-CHECK-ONE-SPOUSE-EXIT.                                
026200     IF LS-CHIL-SCAN-IDX EQUAL 1                                          
026300         IF NOT IND-SEX-MALE (IND-IDX)                                    
026400             MOVE WK-RC-GENDER-MISMATCH TO GR-RESULT                      
026500             STRING 'gender mismatch for husband '                        
026600                     DELIMITED BY SIZE                                    
026700                    FAM-HUSB (FAM-IDX) DELIMITED BY SPACE                 
026800                 INTO GR-DESCRIPTION                                      
026900         END-IF                                                           
027000     ELSE                                                                 
027100         IF NOT IND-SEX-FEMALE (IND-IDX)                                  
027200             MOVE WK-RC-GENDER-MISMATCH TO GR-RESULT                      
027300             STRING 'gender mismatch for wife '                           
027400                     DELIMITED BY SIZE                                    
027500                    FAM-WIFE (FAM-IDX) DELIMITED BY SPACE                 
027600                 INTO GR-DESCRIPTION                                      
027700         END-IF                                                           
027800     END-IF.                                                              
027900     GO TO 0230-CHECK-ONE-SPOUSE-EXIT.                                    
028000*                                                                         
028100 0240-RAISE-SPOUSE-MISSING.                                               
028200     MOVE WK-RC-MISSING-ENTITY       TO GR-RESULT.                        
028300     STRING 'individual not found: ' DELIMITED BY SIZE                    
028400            LS-SPOUSE-ID         DELIMITED BY SPACE                       
028500         INTO GR-DESCRIPTION.                                             
028600 0230-CHECK-ONE-SPOUSE-EXIT.                                              
028700     EXIT.                                                                
028800*                                                                         
028900 0250-CHECK-EVERY-CHILD.                                                  
029000     IF FAM-CHIL-COUNT (FAM-IDX) EQUAL ZERO                               
029100         GO TO 0250-CHECK-EVERY-CHILD-EXIT.                               
029200     PERFORM 0260-CHECK-ONE-CHILD                                         
029300        THRU 0260-CHECK-ONE-CHILD-EXIT                                    
029400        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
029500           UNTIL LS-CHIL-SCAN-IDX GREATER FAM-CHIL-COUNT (FAM-IDX)        
029600              OR GR-RESULT NOT EQUAL ZERO.                                
029700 0250-CHECK-EVERY-CHILD-EXIT.                                             
029800     EXIT.                                                                
029900*                                                                         
030000 0260-CHECK-ONE-CHILD.                                                    
030100     SET IND-IDX                     TO 1.                                
030200     MOVE ZERO                       TO LS-MATCH-IDX.                     
030300     SEARCH IND-ENTRY                                                     
030400         AT END                                                           
030500             GO TO 0270-RAISE-CHILD-MISSING                               
030600         WHEN IND-ID (IND-IDX)                                            
030700                EQUAL FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX)                
030800             SET LS-MATCH-IDX        TO IND-IDX                           
030900     END-SEARCH.                                                          
031000*                                                                         
031100     SET IND-IDX                     TO LS-MATCH-IDX.                     
031200     IF IND-FAMC (IND-IDX) NOT EQUAL FAM-ID (FAM-IDX)                     
031300         MOVE WK-RC-MISSING-LINK     TO GR-RESULT                         
031400         STRING 'family -> child link missing for '                       
031500                 DELIMITED BY SIZE                                        
031600                FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX)                      
031700                                    DELIMITED BY SPACE                    
031800             INTO GR-DESCRIPTION.                                         
031900     GO TO 0260-CHECK-ONE-CHILD-EXIT.                                     
032000*                                                                         
032100 0270-RAISE-CHILD-MISSING.                                                
032200     MOVE WK-RC-MISSING-ENTITY       TO GR-RESULT.                        
032300     STRING 'individual not found: ' DELIMITED BY SIZE                    
032400            FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX)                          
032500                                    DELIMITED BY SPACE                    
032600         INTO GR-DESCRIPTION.                                             
032700 0260-CHECK-ONE-CHILD-EXIT.                                               
032800     EXIT.                                                                
032900*                                                                         
033000*----------------------------------------------------------------         
033100* ONE ERROR LINE TO RPT-AREA ON ABORT, WORDED "ERROR : <TEXT>".           
033200*----------------------------------------------------------------         
033300 0900-WRITE-ERROR-LINE.                                                   
033400     IF RPT-TOT NOT LESS THAN 120                                         
033500         GO TO 0900-WRITE-ERROR-LINE-EXIT.                                
033600     ADD 1                           TO RPT-TOT.                          
033700     SET RPT-IDX                     TO RPT-TOT.                          
033800     MOVE SPACE                      TO RPT-LINE (RPT-IDX).               
033900     STRING 'ERROR : ' DELIMITED BY SIZE                                  
034000            GR-DESCRIPTION           DELIMITED BY SIZE                    
034100         INTO RPT-LINE (RPT-IDX).                                         
034200 0900-WRITE-ERROR-LINE-EXIT.                                              
034300     EXIT.                                                                
