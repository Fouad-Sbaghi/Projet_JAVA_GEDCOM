000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.     G25D002 RECURSIVE.                                       
000300 AUTHOR.         R FEALY.                                                 
000400 INSTALLATION.   GENSVC BATCH SERVICES.                                   
000500 DATE-WRITTEN.   11/19/92.                                                
000600 DATE-COMPILED.  11/19/92.                                                
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------         
000900* G25D002 - RECURSIVE ANCESTOR-CYCLE DETECTOR.                            
001000*                                                                         
001100* WALKS UPWARD FROM ONE INDIVIDUAL THROUGH FAMC, THEN HUSB AND            
001200* WIFE OF THAT FAMILY, CALLING ITSELF AGAIN FOR EACH PARENT.  THE         
001300* WALK-PATH (G25-PATH-AREA) IS PASSED BY CONTENT ON THE RECURSIVE         
001400* CALL, SO EACH RECURSION LEVEL APPENDS ITS OWN ID TO ITS OWN             
001500* COPY OF THE TABLE BEFORE IT CALLS DOWN, AND THE CALLER'S COPY           
001600* IS LEFT UNTOUCHED WHEN THE CALL RETURNS - A CYCLE FOUND ON ONE          
001700* BRANCH NEVER POISONS A SIBLING BRANCH'S PATH, AND AN ORDINARY           
001800* SHARED-GRANDPARENT PEDIGREE (SEEN THROUGH BOTH HUSB AND WIFE)           
001900* IS NOT MISTAKEN FOR A CYCLE.  A BLANK FAMC OR A DANGLING FAMILY         
002000* ID SIMPLY ENDS THE BRANCH - THAT CASE IS REPORTED SEPARATELY BY         
002100* G25I001'S MISSING-ENTITY CHECK, NOT BY THIS ROUTINE.                    
002200*                                                                         
002300*----------------------------------------------------------------         
002400* CHANGE LOG                                                              
002500*----------------------------------------------------------------         
002600* 11/19/92  MH   WO-4820  ORIGINAL CYCLE WALKER, RECURSIVE CALL           
002700*                         OF ITSELF FOR EACH PARENT FAMILY FOUND.         
002800* 05/06/93  RF   WO-4861  PATH TABLE BOUNDED AT 200 TO MATCH THE          
002900*                         INDIVIDUAL TABLE CAPACITY.                      
003000* 10/28/94  JT   WO-4930  DANGLING FAMC NO LONGER TREATED AS A            
003100*                         CYCLE - BRANCH JUST ENDS QUIETLY.               
003200* 12/03/98  RF   WO-5145  Y2K REVIEW - NO DATE FIELDS IN THIS             
003300*                         PROGRAM, NO CHANGE REQUIRED.                    
003400* 06/14/01  MH   WO-5230  HUSB AND WIFE BRANCHES NOW WALKED FROM          
003500*                         ONE COMMON PARAGRAPH INSTEAD OF TWO.            
003600* 08/19/03  MH   WO-5401  CHAR-ARRAY AND DISPLAY-DIGIT ALTERNATE          
003700*                         VIEWS ADDED OVER PGM-NAME, LS-PARENT-ID         
003800*                         AND LS-CHILD-PATH FOR DIAGNOSTIC USE.           
003900* 03/11/04  RF   WO-5430  CORRECTED RECURSIVE CALL TO PASS                
004000*                         G25-PATH-AREA BY CONTENT - IT WAS GOING         
004100*                         DOWN BY REFERENCE, SO THE WIFE BRANCH           
004200*                         SAW EVERY ID THE HUSB BRANCH HAD ALREADY        
004300*                         APPENDED AND A NORMAL SHARED-GRANDPARENT        
004400*                         PEDIGREE WAS MISREPORTED AS A CYCLE.            
004500*----------------------------------------------------------------         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.    IBM-370.                                             
004900 OBJECT-COMPUTER.    IBM-370.                                             
005000 SPECIAL-NAMES.                                                           
005100     CLASS LEVEL-VALID    IS '0' THRU '9'.                                
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400*    NO FILES - ALL DATA ARRIVES VIA LINKAGE.                             
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 WORKING-STORAGE SECTION.                                                 
005800 01  WK-LITERALS.                                                         
005900     03  PGM-NAME                    PIC X(08) VALUE 'G25D002'.           
006000     03  FILLER REDEFINES PGM-NAME.                                       
006100         05  PGM-NAME-CHAR OCCURS 8 TIMES                                 
006200                            PIC X(01).                                    
006300     03  FILLER                      PIC X(05).                           
006400*                                                                         
006500 LOCAL-STORAGE SECTION.                                                   
006600 01  LS-WALK-VARS.                                                        
006700     03  LS-START-IDX                PIC 9(05) COMP.                      
006800     03  LS-FAM-IDX                  PIC 9(05) COMP.                      
006900     03  LS-PARENT-ID                PIC X(22).                           
007000     03  FILLER REDEFINES LS-PARENT-ID.                                   
007100         05  LS-PARENT-ID-CHAR OCCURS 22 TIMES                            
007200                               PIC X(01).                                 
007300     03  LS-PARENT-FOUND-SW          PIC X(01).                           
007400         88  LS-PARENT-FOUND             VALUE '1'.                       
007500     03  LS-CHILD-PATH               PIC 9(03) COMP.                      
007600*                                                                         
007700 01  LS-PATH-DISPLAY.                                                     
007800     03  LS-CHILD-PATH-DISP          PIC 9(01).                           
007900     03  FILLER REDEFINES LS-CHILD-PATH-DISP.                             
008000         05  LS-CHILD-PATH-DISP-X    PIC X(01).                           
008100*                                                                         
008200 LINKAGE SECTION.                                                         
008300 COPY G25MIND.                                                            
008400 COPY G25MFAM.                                                            
008500 COPY G25MPATH.                                                           
008600 01  LK-START-ID                     PIC X(22).                           
008700 COPY G25MCR.                                                             
008800*                                                                         
008900 PROCEDURE DIVISION USING IND-AREA                                        
009000                           FAM-AREA                                       
009100                           G25-PATH-AREA                                  
009200                           LK-START-ID                                    
009300                           GR.                                            
009400*                                                                         
009500 0000-BEGIN.                                                              
009600     MOVE ZERO                       TO GR-RESULT.                        
009700     MOVE SPACE                      TO GR-DESCRIPTION.                   
009800     MOVE SPACE                      TO GR-POSITION.                      
009900*                                                                         
010000     SET IND-IDX                     TO 1.                                
010100     SEARCH IND-ENTRY                                                     
010200         AT END                                                           
010300             GO TO 0000-BEGIN-EXIT                                        
010400         WHEN IND-ID (IND-IDX) EQUAL LK-START-ID                          
010500             MOVE IND-IDX            TO LS-START-IDX                      
010600     END-SEARCH.                                                          
010700*                                                                         
010800     IF IND-FAMC (LS-START-IDX) EQUAL SPACE                               
010900         GO TO 0000-BEGIN-EXIT.                                           
011000*                                                                         
011100     PERFORM 0100-CHECK-PATH-FOR-CYCLE                                    
011200        THRU 0100-CHECK-PATH-FOR-CYCLE-EXIT.                              
011300     IF GR-RESULT NOT EQUAL ZERO                                          
011400         GO TO 0000-BEGIN-EXIT.                                           
011500*                                                                         
011600     PERFORM 0200-FIND-PARENT-FAMILY                                      
011700        THRU 0200-FIND-PARENT-FAMILY-EXIT.                                
011800     IF LS-FAM-IDX EQUAL ZERO                                             
011900         GO TO 0000-BEGIN-EXIT.                                           
012000*                                                                         
012100     PERFORM 0300-APPEND-SELF-TO-PATH                                     
012200        THRU 0300-APPEND-SELF-TO-PATH-EXIT.                               
012300*                                                                         
012400     PERFORM 0400-WALK-ONE-PARENT                                         
012500        THRU 0400-WALK-ONE-PARENT-EXIT                                    
012600        VARYING LS-CHILD-PATH FROM 1 BY 1                                 
012700           UNTIL LS-CHILD-PATH GREATER 2                                  
012800              OR GR-RESULT NOT EQUAL ZERO.                                
012900*                                                                         
013000 0000-BEGIN-EXIT.                                                         
013100     GOBACK.                                                              
013200*                                                                         
013300* A CYCLE EXISTS WHEN THE STARTING ID IS ALREADY ON THE PATH.             
013400 0100-CHECK-PATH-FOR-CYCLE.                                               
013500     IF PATH-TOT EQUAL ZERO                                               
013600         GO TO 0100-CHECK-PATH-FOR-CYCLE-EXIT.                            
013700     SET PATH-IDX                    TO 1.                                
013800     SEARCH PATH-ENTRY                                                    
013900         AT END                                                           
014000             GO TO 0100-CHECK-PATH-FOR-CYCLE-EXIT                         
014100         WHEN PATH-IND-ID (PATH-IDX) EQUAL LK-START-ID                    
014200             MOVE 130                TO GR-RESULT                         
014300             STRING 'ancestor cycle detected at '                         
014400                     DELIMITED BY SIZE                                    
014500                    LK-START-ID      DELIMITED BY SPACE                   
014600                 INTO GR-DESCRIPTION                                      
014700     END-SEARCH.                                                          
014800 0100-CHECK-PATH-FOR-CYCLE-EXIT.                                          
014900     EXIT.                                                                
015000*                                                                         
015100 0200-FIND-PARENT-FAMILY.                                                 
015200     MOVE ZERO                       TO LS-FAM-IDX.                       
015300     SET FAM-IDX                     TO 1.                                
015400     SEARCH FAM-ENTRY                                                     
015500         AT END                                                           
015600             GO TO 0200-FIND-PARENT-FAMILY-EXIT                           
015700         WHEN FAM-ID (FAM-IDX) EQUAL IND-FAMC (LS-START-IDX)              
015800             MOVE FAM-IDX            TO LS-FAM-IDX                        
015900     END-SEARCH.                                                          
016000 0200-FIND-PARENT-FAMILY-EXIT.                                            
016100     EXIT.                                                                
016200*                                                                         
016300 0300-APPEND-SELF-TO-PATH.                                                
016400     ADD 1                           TO PATH-TOT.                         
016500     SET PATH-IDX                    TO PATH-TOT.                         
016600     MOVE LK-START-ID                TO PATH-IND-ID (PATH-IDX).           
016700 0300-APPEND-SELF-TO-PATH-EXIT.                                           
016800     EXIT.                                                                
016900*                                                                         
017000* LS-CHILD-PATH 1 WALKS HUSB, 2 WALKS WIFE, OF THE PARENT FAMILY.         
017100 0400-WALK-ONE-PARENT.                                                    
017200     MOVE SPACE                      TO LS-PARENT-FOUND-SW.               
017300     IF LS-CHILD-PATH EQUAL 1                                             
017400         IF FAM-HUSB (LS-FAM-IDX) NOT EQUAL SPACE                         
017500             MOVE FAM-HUSB (LS-FAM-IDX) TO LS-PARENT-ID                   
017600             SET LS-PARENT-FOUND        TO TRUE                           
017700         END-IF                                                           
017800     ELSE                                                                 
017900         IF FAM-WIFE (LS-FAM-IDX) NOT EQUAL SPACE                         
018000             MOVE FAM-WIFE (LS-FAM-IDX) TO LS-PARENT-ID                   
018100             SET LS-PARENT-FOUND        TO TRUE                           
018200         END-IF                                                           
018300     END-IF.                                                              
018400     IF NOT LS-PARENT-FOUND                                               
018500         GO TO 0400-WALK-ONE-PARENT-EXIT.                                 
018600*                                                                         
018700     SET IND-IDX                     TO 1.                                
018800     SEARCH IND-ENTRY                                                     
018900         AT END                                                           
019000             GO TO 0400-WALK-ONE-PARENT-EXIT                              
019100         WHEN IND-ID (IND-IDX) EQUAL LS-PARENT-ID                         
019200             CONTINUE                                                     
019300     END-SEARCH.                                                          
019400*                                                                         
019500     CALL PGM-NAME USING BY REFERENCE IND-AREA                            
019600                          BY REFERENCE FAM-AREA                           
019700                          BY CONTENT   G25-PATH-AREA                      
019800                          BY REFERENCE LS-PARENT-ID                       
019900                          BY REFERENCE GR                                 
020000         ON EXCEPTION                                                     
020100             PERFORM 0410-RAISE-CALL-ERROR                                
020200                THRU 0410-RAISE-CALL-ERROR-EXIT                           
020300     END-CALL.                                                            
020400 0400-WALK-ONE-PARENT-EXIT.                                               
020500     EXIT.                                                                
020600*                                                                         
020700 0410-RAISE-CALL-ERROR.                                                   
020800     MOVE 131                        TO GR-RESULT.                        
020900     STRING 'recursive CALL for program '                                 
021000             DELIMITED BY SIZE                                            
021100            PGM-NAME                 DELIMITED BY SPACE                   
021200            ' raised an exception'   DELIMITED BY SIZE                    
021300         INTO GR-DESCRIPTION.                                             
021400     MOVE LS-PARENT-ID                TO GR-POSITION.                     
021500 0410-RAISE-CALL-ERROR-EXIT.                                              
021600     EXIT.                                                                
