000100*----------------------------------------------------------------         
000200* G25MCMD - BATCH QUERY COMMAND LINE, AS READ FROM CMD-FILE, AND          
000300* THE VERB/ARGUMENT BREAKOUT PRODUCED BY G25I002 FOR IT.                  
000400*----------------------------------------------------------------         
000500 01  G25-CMD-AREA.                                                        
000600     03  CMD-LINE                    PIC X(80).                           
000700     03  FILLER REDEFINES CMD-LINE.                                       
000800         05  CMD-LINE-CHAR OCCURS 80 TIMES                                
000900                           PIC X(01).                                     
001000     03  CMD-VERB                    PIC X(10).                           
001100     03  CMD-ARG                     PIC X(70).                           
001200     03  CMD-ARG2                    PIC X(40).                           
001300     03  CMD-IS-MARRIED-SW           PIC X(01).                           
001400         88  CMD-IS-MARRIED-CHECK        VALUE '1'.                       
001500     03  CMD-GEN-DEPTH                PIC 9(02) COMP.                     
001600     03  FILLER                      PIC X(05).                           
