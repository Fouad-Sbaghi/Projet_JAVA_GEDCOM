000100*----------------------------------------------------------------         
000200* G25MFAM - FAMILY TABLE (GEDCOM 'FAM' RECORDS, IN MEMORY)                
000300* SHARED LINKAGE BETWEEN G25D001, G25I001, G25I002 AND G25DTS01.          
000400*----------------------------------------------------------------         
000500 01  FAM-AREA.                                                            
000600     03  FAM-TOT                     PIC 9(05) COMP.                      
000700     03  FAM-TABLE.                                                       
000800         05  FAM-ENTRY OCCURS 0 TO 100 TIMES                              
000900                        DEPENDING ON FAM-TOT                              
001000                        INDEXED BY FAM-IDX.                               
001100             07  FAM-ID              PIC X(22).                           
001200             07  FAM-HUSB            PIC X(22).                           
001300             07  FAM-WIFE            PIC X(22).                           
001400             07  FAM-CHIL-COUNT      PIC 9(02).                           
001500             07  FAM-CHIL-LIST.                                           
001600                 10  FAM-CHIL OCCURS 12 TIMES                             
001700                               PIC X(22).                                 
001800             07  FAM-MARR-DATE       PIC X(20).                           
001900             07  FAM-MARR-PLAC       PIC X(40).                           
002000             07  FAM-ENTRY-FLAGS     PIC X(01).                           
002100                 88  FAM-ENTRY-IN-USE    VALUE '1'.                       
002200             07  FILLER              PIC X(05).                           
002300     03  FILLER                      PIC X(05).                           
