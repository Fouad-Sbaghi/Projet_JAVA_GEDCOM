000100*----------------------------------------------------------------         
000200* G25MRPT - OUTGOING REPORT LINE TABLE. G25I001 (LOAD/VALIDATION          
000300* MESSAGES) AND G25I002 (QUERY OUTPUT) FILL THIS TABLE AND HAND IT        
000400* BACK TO G25DTS01, WHICH WRITES EACH ROW TO REPORT-FILE.                 
000500*----------------------------------------------------------------         
000600 01  RPT-AREA.                                                            
000700     03  RPT-TOT                     PIC 9(05) COMP.                      
000800     03  RPT-TABLE.                                                       
000900         05  RPT-ENTRY OCCURS 0 TO 120 TIMES                              
001000                        DEPENDING ON RPT-TOT                              
001100                        INDEXED BY RPT-IDX.                               
001200             07  RPT-LINE            PIC X(100).                          
001300     03  FILLER                      PIC X(05).                           
