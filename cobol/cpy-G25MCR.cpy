000100*----------------------------------------------------------------         
000200* G25MCR - RESULT / DESCRIPTION / POSITION RETURN AREA.                   
000300* EVERY G25 CALLED ROUTINE RECEIVES GR AND SETS GR-RESULT NON-ZERO        
000400* TO SIGNAL A FATAL CONDITION BACK TO THE CALLER, IN THE SAME             
000500* FASHION AS THE OLDER MR-RESULT / MR-DESCRIPTION CONVENTION DID.         
000600*----------------------------------------------------------------         
000700 01  GR.                                                                  
000800     03  GR-RESULT                   PIC 9(04) COMP.                      
000900         88  GR-RESULT-OK                VALUE ZERO.                      
001000     03  GR-DESCRIPTION               PIC X(80).                          
001100     03  GR-POSITION                  PIC X(50).                          
001200     03  FILLER                       PIC X(05).                          
