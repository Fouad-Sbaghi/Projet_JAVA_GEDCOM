000100*----------------------------------------------------------------         
000200* G25MCP - LOADER CONTROL PARAMETERS. G25DTS01 OWNS ONE COPY OF           
000300* THIS AREA AND PASSES IT TO G25D001 ON EVERY CALL SO THE "CURRENT        
000400* ENTITY" AND "CURRENT COMPOSITE TAG" STATE SURVIVES FROM ONE             
000500* GEDCOM LINE TO THE NEXT, THE WAY THE ORIGINAL INTERACTIVE LOADER        
000600* CARRIED STATE BETWEEN LINES OF THE SAME FILE.                           
000700*----------------------------------------------------------------         
000800 01  G25-LOADER-CP.                                                       
000900     03  CP-CURR-ENT-TYPE            PIC X(01).                           
001000         88  CP-CURR-ENT-NONE            VALUE SPACE.                     
001100         88  CP-CURR-ENT-IND             VALUE 'I'.                       
001200         88  CP-CURR-ENT-FAM             VALUE 'F'.                       
001300     03  CP-CURR-ENT-INDEX           PIC 9(05) COMP.                      
001400     03  CP-CURR-COMPOSITE           PIC X(04).                           
001500         88  CP-COMPOSITE-NONE           VALUE SPACE.                     
001600         88  CP-COMPOSITE-BIRT           VALUE 'BIRT'.                    
001700         88  CP-COMPOSITE-DEAT           VALUE 'DEAT'.                    
001800         88  CP-COMPOSITE-MARR           VALUE 'MARR'.                    
001900         88  CP-COMPOSITE-OBJE           VALUE 'OBJE'.                    
002000     03  CP-TAG-SEEN-TOT             PIC 9(03) COMP.                      
002100     03  CP-TAG-SEEN-TABLE.                                               
002200         05  CP-TAG-SEEN-ENTRY OCCURS 0 TO 30 TIMES                       
002300                               DEPENDING ON CP-TAG-SEEN-TOT               
002400                               INDEXED BY CP-TAG-IDX.                     
002500             07  CP-TAG-SEEN-NAME    PIC X(04).                           
002600     03  CP-SUBTAG-SEEN-TOT          PIC 9(03) COMP.                      
002700     03  CP-SUBTAG-SEEN-TABLE.                                            
002800         05  CP-SUBTAG-SEEN-ENTRY OCCURS 0 TO 10 TIMES                    
002900                               DEPENDING ON CP-SUBTAG-SEEN-TOT            
003000                               INDEXED BY CP-SUBTAG-IDX.                  
003100             07  CP-SUBTAG-SEEN-NAME PIC X(04).                           
003200     03  CP-LOAD-LINE-COUNT          PIC 9(06) COMP.                      
003300     03  FILLER                      PIC X(05).                           
