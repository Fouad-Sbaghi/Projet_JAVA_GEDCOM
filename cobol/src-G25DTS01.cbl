000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.     G25DTS01.                                                
000300 AUTHOR.         R FEALY.                                                 
000400 INSTALLATION.   GENSVC BATCH SERVICES.                                   
000500 DATE-WRITTEN.   04/11/1988.                                              
000600 DATE-COMPILED.  04/11/1988.                                              
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------         
000900* G25DTS01 - GEDTREE BATCH DRIVER.                                        
001000*                                                                         
001100* TOP LEVEL CONTROL FOR THE GEDCOM BATCH RUN - OPENS GEDCOM-FILE,         
001200* CMD-FILE AND REPORT-FILE, CALLS G25D001 ONCE PER GEDCOM LINE TO         
001300* BUILD THE IN-MEMORY INDIVIDUAL AND FAMILY TABLES, CALLS G25I001         
001400* ONCE TO VALIDATE THE LOADED GRAPH, THEN CALLS G25I002 ONCE PER          
001500* COMMAND RECORD OF CMD-FILE TO ANSWER RELATIONSHIP QUERIES.  ALL         
001600* NARRATIVE OUTPUT IS STAGED IN RPT-AREA AND FLUSHED TO REPORT-           
001700* FILE A FEW LINES AT A TIME SO THE 120-ROW TABLE NEVER FILLS.            
001800* THIS DRIVER PROCESSES ONE PRODUCTION GEDCOM FILE AND ONE                
001900* PRODUCTION COMMAND FILE PER RUN, AND STOPS THE RUN ON A LOAD            
002000* OR VALIDATION ERROR RATHER THAN TALLYING PASS/FAIL COUNTS.              
002100*                                                                         
002200*----------------------------------------------------------------         
002300* CHANGE LOG                                                              
002400*----------------------------------------------------------------         
002500* 04/11/88  RF   WO-4410  ORIGINAL DRIVER - LOAD AND VALIDATE             
002600*                         ONLY, NO QUERY PASS YET.                        
002700* 02/14/89  JT   WO-4501  CMD-FILE QUERY PASS ADDED, CALLING THE          
002800*                         NEW G25I002 ONE LINE AT A TIME.                 
002900* 11/19/92  MH   WO-4820  REPORT NOW FLUSHED AFTER EVERY COMMAND          
003000*                         INSTEAD OF ONCE AT END OF RUN - RPT-AREA        
003100*                         WAS OVERFLOWING ON LARGE CMD-FILEs.             
003200* 05/06/93  RF   WO-4861  LOAD ERROR NOW ENDS THE RUN BEFORE THE          
003300*                         VALIDATION CALL INSTEAD OF AFTER IT.            
003400* 12/03/98  RF   WO-5145  Y2K REVIEW - WK-RUN-DATE IS BANNER              
003500*                         DISPLAY ONLY, NO ARITHMETIC DONE ON IT,         
003600*                         NO CHANGE REQUIRED.                             
003700* 06/14/01  MH   WO-5230  STATISTICS LINE WIDTH MATCHED TO THE            
003800*                         LOADER'S 5-DIGIT INDIVIDUAL TABLE.              
003900* 01/22/03  RF   WO-5344  "ERROR :" LINE BUILDER SHARED BY THE            
004000*                         LOAD AND CALL-EXCEPTION PATHS INSTEAD           
004100*                         OF BEING CODED TWICE.                           
004200*----------------------------------------------------------------         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.    IBM-370.                                             
004600 OBJECT-COMPUTER.    IBM-370.                                             
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT GEDCOM-FILE                 ASSIGN TO GEDCOMIN                
005200                                         FILE STATUS GEDCOM-FS.           
005300     SELECT CMD-FILE                    ASSIGN TO CMDIN                   
005400                                         FILE STATUS CMD-FS.              
005500     SELECT REPORT-FILE                 ASSIGN TO RPTOUT                  
005600                                         FILE STATUS RPT-FS.              
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  GEDCOM-FILE                        RECORDING F.                      
006100 01  GEDCOM-REC.                                                          
006200     03  GEDCOM-LINE-TEXT                PIC X(80).                       
006300     03  FILLER                         PIC X(05).                        
006400*                                                                         
006500 FD  CMD-FILE                           RECORDING F.                      
006600 01  CMD-REC.                                                             
006700     03  CMD-LINE-TEXT                  PIC X(80).                        
006800     03  FILLER                         PIC X(05).                        
006900*                                                                         
007000 FD  REPORT-FILE                        RECORDING F.                      
007100 01  RPT-OUT-REC.                                                         
007200     03  RPT-OUT-TEXT                   PIC X(100).                       
007300     03  FILLER                         PIC X(05).                        
007400*                                                                         
007500 WORKING-STORAGE SECTION.                                                 
007600 01  WK-LITERALS.                                                         
007700     03  WK-LOADER-PGM                  PIC X(08) VALUE 'G25D001'.        
007800     03  WK-VALIDATOR-PGM               PIC X(08) VALUE 'G25I001'.        
007900     03  WK-QUERY-PGM                   PIC X(08) VALUE 'G25I002'.        
008000     03  WK-LAST-CALLED-PGM             PIC X(08) VALUE SPACE.            
008100     03  FILLER                         PIC X(05).                        
008200*                                                                         
008300 01  WK-FILE-STATUSES.                                                    
008400     03  GEDCOM-FS                      PIC X(02).                        
008500         88  GEDCOM-OK                      VALUE '00'.                   
008600         88  GEDCOM-EOF                     VALUE '10'.                   
008700     03  CMD-FS                         PIC X(02).                        
008800         88  CMD-OK                         VALUE '00'.                   
008900         88  CMD-EOF                        VALUE '10'.                   
009000     03  RPT-FS                         PIC X(02).                        
009100         88  RPT-OK                         VALUE '00'.                   
009200     03  FILLER                         PIC X(05).                        
009300*                                                                         
009400 01  WK-COUNTERS.                                                         
009500     03  WK-GEDCOM-LINE-NO               PIC 9(06) COMP.                  
009600     03  FILLER                         PIC X(05).                        
009700*                                                                         
009800 01  WK-RUN-DATE.                                                         
009900     03  WK-RUN-DATE-YYMMDD              PIC 9(06).                       
010000     03  FILLER REDEFINES WK-RUN-DATE-YYMMDD.                             
010100         05  WK-RUN-DATE-YY              PIC 9(02).                       
010200         05  WK-RUN-DATE-MM              PIC 9(02).                       
010300         05  WK-RUN-DATE-DD              PIC 9(02).                       
010400     03  FILLER                         PIC X(05).                        
010500*                                                                         
010600 01  WK-STAT-AREA.                                                        
010700     03  WK-IND-STAT-DISP                PIC 9(05).                       
010800     03  FILLER REDEFINES WK-IND-STAT-DISP.                               
010900         05  WK-IND-STAT-CHAR OCCURS 5 TIMES                              
011000                               PIC X(01).                                 
011100     03  FILLER                         PIC X(05).                        
011200*                                                                         
011300 01  WK-ABEND-AREA.                                                       
011400     03  WK-ABEND-CODE                  PIC 9(02) VALUE ZERO.             
011500     03  FILLER REDEFINES WK-ABEND-CODE.                                  
011600         05  WK-ABEND-CODE-X             PIC X(02).                       
011700     03  FILLER                         PIC X(05).                        
011800*                                                                         
011900 01  WK-TRIM-VARS.                                                        
012000     03  WK-TRIM-PTR                    PIC 9(03) COMP.                   
012100     03  WK-DESC-LEN                    PIC 9(03) COMP.                   
012200     03  WK-POS-LEN                     PIC 9(03) COMP.                   
012300*                                                                         
012400 COPY G25MIND.                                                            
012500 COPY G25MFAM.                                                            
012600 COPY G25MRPT.                                                            
012700 COPY G25MCMD.                                                            
012800 COPY G25MLIN.                                                            
012900 COPY G25MCP.                                                             
013000 COPY G25MCR.                                                             
013100*                                                                         
013200 PROCEDURE DIVISION.                                                      
013300*                                                                         
013400 0000-BEGIN.                                                              
013500     ACCEPT WK-RUN-DATE-YYMMDD           FROM DATE.                       
013600     DISPLAY '********** G25DTS01 GEDTREE BATCH START *********'.         
013700     DISPLAY 'RUN DATE (YYMMDD) ' WK-RUN-DATE-YYMMDD.                     
013800*                                                                         
013900     PERFORM 0100-OPEN-FILES                                              
014000        THRU 0100-OPEN-FILES-EXIT.                                        
014100*                                                                         
014200     PERFORM 0200-LOAD-GEDCOM                                             
014300        THRU 0200-LOAD-GEDCOM-EXIT.                                       
014400     IF GR-RESULT NOT EQUAL ZERO                                          
014500         GO TO 0000-RUN-DONE.                                             
014600*                                                                         
014700     PERFORM 0300-VALIDATE-GRAPH                                          
014800        THRU 0300-VALIDATE-GRAPH-EXIT.                                    
014900     IF GR-RESULT NOT EQUAL ZERO                                          
015000         GO TO 0000-RUN-DONE.                                             
015100*                                                                         
015200     PERFORM 0400-PROCESS-COMMANDS                                        
015300        THRU 0400-PROCESS-COMMANDS-EXIT.                                  
015400*                                                                         
015500 0000-RUN-DONE.                                                           
015600     PERFORM 0600-CLOSE-FILES                                             
015700        THRU 0600-CLOSE-FILES-EXIT.                                       
015800*                                                                         
015900     IF GR-RESULT NOT EQUAL ZERO                                          
016000         MOVE 8                         TO WK-ABEND-CODE                  
016100         MOVE WK-ABEND-CODE             TO RETURN-CODE.                   
016200*                                                                         
016300     DISPLAY '*********** G25DTS01 GEDTREE BATCH END ***********'.        
016400     GOBACK.                                                              
016500*                                                                         
016600*----------------------------------------------------------------         
016700* OPEN THE THREE FILES.  ANY OPEN FAILURE IS FATAL.                       
016800*----------------------------------------------------------------         
016900 0100-OPEN-FILES.                                                         
017000     OPEN INPUT  GEDCOM-FILE.                                             
017100     IF NOT GEDCOM-OK                                                     
017200         MOVE 160                       TO GR-RESULT                      
017300         MOVE 'gedcom file open error'   TO GR-DESCRIPTION                
017400         GO TO 0100-OPEN-FILES-EXIT.                                      
017500*                                                                         
017600     OPEN INPUT  CMD-FILE.                                                
017700     IF NOT CMD-OK                                                        
017800         MOVE 161                       TO GR-RESULT                      
017900         MOVE 'command file open error'  TO GR-DESCRIPTION                
018000         GO TO 0100-OPEN-FILES-EXIT.                                      
018100*                                                                         
018200     OPEN OUTPUT REPORT-FILE.                                             
018300     IF NOT RPT-OK                                                        
018400         MOVE 162                       TO GR-RESULT                      
018500         MOVE 'report file open error'   TO GR-DESCRIPTION.               
018600 0100-OPEN-FILES-EXIT.                                                    
018700     EXIT.                                                                
018800*                                                                         
018900*----------------------------------------------------------------         
019000* READ GEDCOM-FILE TO END OF FILE, CALLING G25D001 FOR EVERY              
019100* NON-BLANK LINE.  ON SUCCESS, STAGE THE LOAD SUMMARY LINES.              
019200*----------------------------------------------------------------         
019300 0200-LOAD-GEDCOM.                                                        
019400     MOVE ZERO                          TO GR-RESULT.                     
019500     MOVE ZERO                          TO WK-GEDCOM-LINE-NO.             
019600     MOVE ZERO                          TO CP-LOAD-LINE-COUNT.            
019700     MOVE SPACE                         TO CP-CURR-ENT-TYPE.              
019800     MOVE SPACE                         TO CP-CURR-COMPOSITE.             
019900     MOVE ZERO                          TO CP-TAG-SEEN-TOT.               
020000     MOVE ZERO                          TO CP-SUBTAG-SEEN-TOT.            
020100     MOVE ZERO                          TO IND-TOT.                       
020200     MOVE ZERO                          TO FAM-TOT.                       
020300*                                                                         
020400     PERFORM 0210-READ-GEDCOM-LINE                                        
020500        THRU 0210-READ-GEDCOM-LINE-EXIT.                                  
020600     PERFORM 0220-LOAD-ONE-GEDCOM-LINE                                    
020700        THRU 0220-LOAD-ONE-GEDCOM-LINE-EXIT                               
020800        UNTIL GEDCOM-EOF                                                  
020900           OR GR-RESULT NOT EQUAL ZERO.                                   
021000     IF GR-RESULT NOT EQUAL ZERO                                          
021100         PERFORM 0900-BUILD-ERROR-LINE                                    
021200            THRU 0900-BUILD-ERROR-LINE-EXIT                               
021300         PERFORM 0500-WRITE-REPORT                                        
021400            THRU 0500-WRITE-REPORT-EXIT                                   
021500         GO TO 0200-LOAD-GEDCOM-EXIT.                                     
021600*                                                                         
021700     MOVE SPACE                         TO RPT-LINE (1).                  
021800     MOVE 'file loaded'                 TO RPT-LINE (1).                  
021900     MOVE 1                             TO RPT-TOT.                       
022000     MOVE IND-TOT                       TO WK-IND-STAT-DISP.              
022100     MOVE SPACE                         TO RPT-LINE (2).                  
022200     STRING 'statistics: '              DELIMITED BY SIZE                 
022300            WK-IND-STAT-DISP            DELIMITED BY SIZE                 
022400            ' individuals imported'     DELIMITED BY SIZE                 
022500         INTO RPT-LINE (2).                                               
022600     MOVE 2                             TO RPT-TOT.                       
022700     PERFORM 0500-WRITE-REPORT                                            
022800        THRU 0500-WRITE-REPORT-EXIT.                                      
022900 0200-LOAD-GEDCOM-EXIT.                                                   
023000     EXIT.                                                                
023100*                                                                         
023200 0210-READ-GEDCOM-LINE.                                                   
023300     READ GEDCOM-FILE                                                     
023400         AT END                                                           
023500             SET GEDCOM-EOF             TO TRUE                           
023600     END-READ.                                                            
023700     IF NOT GEDCOM-OK AND NOT GEDCOM-EOF                                  
023800         MOVE 163                       TO GR-RESULT                      
023900         MOVE 'gedcom file read error'   TO GR-DESCRIPTION.               
024000 0210-READ-GEDCOM-LINE-EXIT.                                              
024100     EXIT.                                                                
024200*                                                                         
024300 0220-LOAD-ONE-GEDCOM-LINE.                                               
024400     IF GEDCOM-LINE-TEXT EQUAL SPACE                                      
024500         GO TO 0220-BUMP-LINE-NO.                                         
024600*                                                                         
024700     ADD 1                              TO WK-GEDCOM-LINE-NO.             
024800     MOVE WK-GEDCOM-LINE-NO             TO LIN-NUMBER.                    
024900     MOVE GEDCOM-LINE-TEXT              TO LIN-RAW.                       
025000     MOVE WK-LOADER-PGM                 TO WK-LAST-CALLED-PGM.            
025100     CALL WK-LOADER-PGM USING G25-LINE-AREA                               
025200                               IND-AREA                                   
025300                               FAM-AREA                                   
025400                               G25-LOADER-CP                              
025500                               GR                                         
025600         ON EXCEPTION                                                     
025700             PERFORM 0910-RAISE-CALL-ERROR                                
025800                THRU 0910-RAISE-CALL-ERROR-EXIT                           
025900     END-CALL.                                                            
026000     GO TO 0220-READ-NEXT-LINE.                                           
026100*                                                                         
026200 0220-BUMP-LINE-NO.                                                       
026300     ADD 1                              TO WK-GEDCOM-LINE-NO.             
026400 0220-READ-NEXT-LINE.                                                     
026500     PERFORM 0210-READ-GEDCOM-LINE                                        
026600        THRU 0210-READ-GEDCOM-LINE-EXIT.                                  
026700 0220-LOAD-ONE-GEDCOM-LINE-EXIT.                                          
026800     EXIT.                                                                
026900*                                                                         
027000*----------------------------------------------------------------         
027100* ONE SHOT VALIDATION CALL.  G25I001 STAGES ITS OWN "ERROR :" LINE        
027200* IN RPT-AREA WHEN GR-RESULT COMES BACK NON-ZERO.                         
027300*----------------------------------------------------------------         
027400 0300-VALIDATE-GRAPH.                                                     
027500     MOVE ZERO                          TO RPT-TOT.                       
027600     MOVE ZERO                          TO GR-RESULT.                     
027700     MOVE WK-VALIDATOR-PGM              TO WK-LAST-CALLED-PGM.            
027800     CALL WK-VALIDATOR-PGM USING IND-AREA                                 
027900                                  FAM-AREA                                
028000                                  RPT-AREA                                
028100                                  GR                                      
028200         ON EXCEPTION                                                     
028300             PERFORM 0910-RAISE-CALL-ERROR                                
028400                THRU 0910-RAISE-CALL-ERROR-EXIT                           
028500     END-CALL.                                                            
028600     IF GR-RESULT NOT EQUAL ZERO                                          
028700         PERFORM 0500-WRITE-REPORT                                        
028800            THRU 0500-WRITE-REPORT-EXIT                                   
028900         GO TO 0300-VALIDATE-GRAPH-EXIT.                                  
029000*                                                                         
029100     ADD 1                              TO RPT-TOT.                       
029200     SET RPT-IDX                        TO RPT-TOT.                       
029300     MOVE SPACE                         TO RPT-LINE (RPT-IDX).            
029400     MOVE 'validation OK'                TO RPT-LINE (RPT-IDX).           
029500     PERFORM 0500-WRITE-REPORT                                            
029600        THRU 0500-WRITE-REPORT-EXIT.                                      
029700 0300-VALIDATE-GRAPH-EXIT.                                                
029800     EXIT.                                                                
029900*                                                                         
030000*----------------------------------------------------------------         
030100* ONE CALL TO G25I002 PER NON-BLANK CMD-FILE RECORD, FLUSHING THE         
030200* REPORT AFTER EVERY COMMAND SO RPT-AREA NEVER FILLS.                     
030300*----------------------------------------------------------------         
030400 0400-PROCESS-COMMANDS.                                                   
030500     PERFORM 0410-READ-CMD-LINE                                           
030600        THRU 0410-READ-CMD-LINE-EXIT.                                     
030700     PERFORM 0420-PROCESS-ONE-COMMAND                                     
030800        THRU 0420-PROCESS-ONE-COMMAND-EXIT                                
030900        UNTIL CMD-EOF.                                                    
031000 0400-PROCESS-COMMANDS-EXIT.                                              
031100     EXIT.                                                                
031200*                                                                         
031300 0410-READ-CMD-LINE.                                                      
031400     READ CMD-FILE                                                        
031500         AT END                                                           
031600             SET CMD-EOF                TO TRUE                           
031700     END-READ.                                                            
031800     IF NOT CMD-OK AND NOT CMD-EOF                                        
031900         MOVE 164                       TO GR-RESULT                      
032000         MOVE 'command file read error'  TO GR-DESCRIPTION                
032100         SET CMD-EOF                    TO TRUE.                          
032200 0410-READ-CMD-LINE-EXIT.                                                 
032300     EXIT.                                                                
032400*                                                                         
032500 0420-PROCESS-ONE-COMMAND.                                                
032600     IF CMD-LINE-TEXT EQUAL SPACE                                         
032700         GO TO 0420-READ-NEXT-COMMAND.                                    
032800*                                                                         
032900     MOVE ZERO                          TO RPT-TOT.                       
033000     MOVE SPACE                         TO G25-CMD-AREA.                  
033100     MOVE CMD-LINE-TEXT                 TO CMD-LINE.                      
033200     MOVE ZERO                          TO CMD-GEN-DEPTH.                 
033300     MOVE WK-QUERY-PGM                  TO WK-LAST-CALLED-PGM.            
033400     CALL WK-QUERY-PGM USING IND-AREA                                     
033500                              FAM-AREA                                    
033600                              G25-CMD-AREA                                
033700                              RPT-AREA                                    
033800                              GR                                          
033900         ON EXCEPTION                                                     
034000             PERFORM 0910-RAISE-CALL-ERROR                                
034100                THRU 0910-RAISE-CALL-ERROR-EXIT                           
034200     END-CALL.                                                            
034300     IF GR-RESULT NOT EQUAL ZERO                                          
034400         MOVE ZERO                      TO RPT-TOT                        
034500         PERFORM 0900-BUILD-ERROR-LINE                                    
034600            THRU 0900-BUILD-ERROR-LINE-EXIT                               
034700         MOVE ZERO                      TO GR-RESULT.                     
034800*                                                                         
034900     PERFORM 0500-WRITE-REPORT                                            
035000        THRU 0500-WRITE-REPORT-EXIT.                                      
035100 0420-READ-NEXT-COMMAND.                                                  
035200     PERFORM 0410-READ-CMD-LINE                                           
035300        THRU 0410-READ-CMD-LINE-EXIT.                                     
035400 0420-PROCESS-ONE-COMMAND-EXIT.                                           
035500     EXIT.                                                                
035600*                                                                         
035700*----------------------------------------------------------------         
035800* WRITE EVERY STAGED LINE OUT AND RESET THE TABLE FOR THE NEXT            
035900* UNIT OF WORK.                                                           
036000*----------------------------------------------------------------         
036100 0500-WRITE-REPORT.                                                       
036200     PERFORM 0510-WRITE-ONE-LINE                                          
036300        THRU 0510-WRITE-ONE-LINE-EXIT                                     
036400        VARYING RPT-IDX FROM 1 BY 1                                       
036500           UNTIL RPT-IDX GREATER RPT-TOT.                                 
036600     MOVE ZERO                          TO RPT-TOT.                       
036700 0500-WRITE-REPORT-EXIT.                                                  
036800     EXIT.                                                                
036900*                                                                         
037000 0510-WRITE-ONE-LINE.                                                     
037100     MOVE SPACE                         TO RPT-OUT-REC.                   
037200     MOVE RPT-LINE (RPT-IDX)            TO RPT-OUT-TEXT.                  
037300     WRITE RPT-OUT-REC.                                                   
037400 0510-WRITE-ONE-LINE-EXIT.                                                
037500     EXIT.                                                                
037600*                                                                         
037700*----------------------------------------------------------------         
037800* CLOSE WHATEVER IS OPEN.  A CLOSE FAILURE DOES NOT OVERRIDE AN           
037900* EARLIER LOAD/VALIDATION ERROR ALREADY IN GR-RESULT.                     
038000*----------------------------------------------------------------         
038100 0600-CLOSE-FILES.                                                        
038200     CLOSE GEDCOM-FILE.                                                   
038300     CLOSE CMD-FILE.                                                      
038400     CLOSE REPORT-FILE.                                                   
038500 0600-CLOSE-FILES-EXIT.                                                   
038600     EXIT.                                                                
038700*                                                                         
038800*----------------------------------------------------------------         
038900* ONE "ERROR :" LINE FROM GR-DESCRIPTION, WITH GR-POSITION ADDED          
039000* IN PARENTHESES WHEN IT IS NOT BLANK.  LENGTHS ARE FOUND BY A            
039100* BACKWARD SCAN SINCE NO TRIM FUNCTION IS IN USE HERE.                    
039200*----------------------------------------------------------------         
039300 0900-BUILD-ERROR-LINE.                                                   
039400     MOVE 80                            TO WK-TRIM-PTR.                   
039500     PERFORM 0901-BACK-UP-DESC                                            
039600        THRU 0901-BACK-UP-DESC-EXIT                                       
039700        UNTIL WK-TRIM-PTR EQUAL ZERO                                      
039800           OR GR-DESCRIPTION (WK-TRIM-PTR:1) NOT EQUAL SPACE.             
039900     MOVE WK-TRIM-PTR                   TO WK-DESC-LEN.                   
040000     IF WK-DESC-LEN EQUAL ZERO                                            
040100         MOVE 1                         TO WK-DESC-LEN.                   
040200*                                                                         
040300     MOVE 50                            TO WK-TRIM-PTR.                   
040400     PERFORM 0902-BACK-UP-POS                                             
040500        THRU 0902-BACK-UP-POS-EXIT                                        
040600        UNTIL WK-TRIM-PTR EQUAL ZERO                                      
040700           OR GR-POSITION (WK-TRIM-PTR:1) NOT EQUAL SPACE.                
040800     MOVE WK-TRIM-PTR                   TO WK-POS-LEN.                    
040900*                                                                         
041000     IF RPT-TOT NOT LESS THAN 120                                         
041100         GO TO 0900-BUILD-ERROR-LINE-EXIT.                                
041200     ADD 1                              TO RPT-TOT.                       
041300     SET RPT-IDX                        TO RPT-TOT.                       
041400     MOVE SPACE                         TO RPT-LINE (RPT-IDX).            
041500     IF WK-POS-LEN GREATER ZERO                                           
041600         STRING 'ERROR : '              DELIMITED BY SIZE                 
041700                GR-DESCRIPTION (1:WK-DESC-LEN)                            
041800                                        DELIMITED BY SIZE                 
041900                ' ('                    DELIMITED BY SIZE                 
042000                GR-POSITION (1:WK-POS-LEN)                                
042100                                        DELIMITED BY SIZE                 
042200                ')'                     DELIMITED BY SIZE                 
042300             INTO RPT-LINE (RPT-IDX)                                      
042400     ELSE                                                                 
042500         STRING 'ERROR : '              DELIMITED BY SIZE                 
042600                GR-DESCRIPTION (1:WK-DESC-LEN)                            
042700                                        DELIMITED BY SIZE                 
042800             INTO RPT-LINE (RPT-IDX)                                      
042900     END-IF.                                                              
043000 0900-BUILD-ERROR-LINE-EXIT.                                              
043100     EXIT.                                                                
043200*                                                                         
043300 0901-BACK-UP-DESC.                                                       
043400     SUBTRACT 1                         FROM WK-TRIM-PTR.                 
043500 0901-BACK-UP-DESC-EXIT.                                                  
043600     EXIT.                                                                
043700*                                                                         
043800 0902-BACK-UP-POS.                                                        
043900     SUBTRACT 1                         FROM WK-TRIM-PTR.                 
044000 0902-BACK-UP-POS-EXIT.                                                   
044100     EXIT.                                                                
044200*                                                                         
044300 0910-RAISE-CALL-ERROR.                                                   
044400     MOVE 170                           TO GR-RESULT.                     
044500     STRING 'recursive CALL for program '                                 
044600             DELIMITED BY SIZE                                            
044700            WK-LAST-CALLED-PGM          DELIMITED BY SPACE                
044800            ' raised an exception'      DELIMITED BY SIZE                 
044900         INTO GR-DESCRIPTION.                                             
045000     MOVE SPACE                         TO GR-POSITION.                   
045100 0910-RAISE-CALL-ERROR-EXIT.                                              
045200     EXIT.                                                                
