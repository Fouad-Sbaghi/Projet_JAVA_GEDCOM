000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.     G25I002 RECURSIVE.                                       
000300 AUTHOR.         R FEALY.                                                 
000400 INSTALLATION.   GENSVC BATCH SERVICES.                                   
000500 DATE-WRITTEN.   04/11/1988.                                              
000600 DATE-COMPILED.  04/11/1988.                                              
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------         
000900* G25I002 - BATCH QUERY COMMAND PROCESSOR.                                
001000*                                                                         
001100* CALLED ONCE PER NON-BLANK RECORD OF CMD-FILE.  DISPATCHES TO            
001200* INFO/CHILD/SIBLINGS/FAMC OR THE "<P1> MARRIED <P2>" CHECK AND           
001300* APPENDS THE ANSWER TO RPT-AREA FOR G25DTS01 TO WRITE OUT.               
001400* INFO'S GRANDCHILD LISTING IS PRODUCED BY A RECURSIVE CALL TO            
001500* THIS SAME PROGRAM, USING THE SPARE "GRANDCH" VERB THAT NEVER            
001600* APPEARS ON CMD-FILE ITSELF - ONE MORE GENERATION DOWN EACH TIME         
001700* THE RECURSIVE CALL IS MADE.                                             
001800*                                                                         
001900*----------------------------------------------------------------         
002000* CHANGE LOG                                                              
002100*----------------------------------------------------------------         
002200* 04/11/88  RF   WO-4410  ORIGINAL DISPATCH - INFO ONLY.                  
002300* 02/14/89  JT   WO-4501  CHILD AND SIBLINGS COMMANDS ADDED.              
002400* 07/30/89  RF   WO-4560  FAMC COMMAND ADDED.                             
002500* 01/09/90  JT   WO-4602  MARRIED CHECK ADDED, KEYWORD SCAN IS            
002600*                         CASE-INSENSITIVE.                               
002700* 06/22/90  RF   WO-4655  NAME-SUBSTRING LOOKUP ADDED AS A FALL           
002800*                         BACK WHEN THE ARGUMENT IS NOT A KNOWN           
002900*                         ID.                                             
003000* 04/02/92  JT   WO-4788  GRANDCHILD LISTING IN INFO, VIA                 
003100*                         RECURSIVE CALL TO THIS PROGRAM FOR              
003200*                         EACH CHILD.                                     
003300* 11/19/92  MH   WO-4820  UNKNOWN COMMAND AND ENTITY-NOT-FOUND NOW        
003400*                         REPORTED, NOT FATAL - NEXT COMMAND RUNS.        
003500* 12/03/98  RF   WO-5145  Y2K REVIEW - NO DATE ARITHMETIC IN THIS         
003600*                         PROGRAM, NO CHANGE REQUIRED.                    
003700* 06/14/01  MH   WO-5230  SUBJECT-OF-REPORT INDEX SEPARATED FROM          
003800*                         THE SCRATCH LOOKUP INDEX SO A NESTED            
003900*                         SPOUSE/CHILD SEARCH NO LONGER CLOBBERS          
004000*                         THE OUTER LOOP ON A SECOND FAMILY.              
004100* 01/22/03  RF   WO-5344  REPORT WORDING FOR "NO FAMILY RECORDED"         
004200*                         MADE CONSISTENT ACROSS INFO AND CHILD.          
004300* 08/19/03  MH   WO-5401  DO-INFO NOW SETS WK-GEN-DEPTH TO 1              
004400*                         BEFORE WALKING FAMILIES - A TOP LEVEL           
004500*                         INFO WAS NOT SEEDING THE DEPTH AND THE          
004600*                         GRANDCHILD RECURSION NEVER FIRED.               
004700* 09/02/03  MH   WO-5412  CHAR-ARRAY VIEWS ADDED OVER LS-UPPER-           
004800*                         LINE AND LS-ARG-ID FOR CONSISTENCY WITH         
004900*                         THE OTHER QUERY WORK AREAS.                     
005000*----------------------------------------------------------------         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.    IBM-370.                                             
005400 OBJECT-COMPUTER.    IBM-370.                                             
005500 SPECIAL-NAMES.                                                           
005600     CLASS LEVEL-VALID    IS '0' THRU '9'.                                
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900*    NO FILES - ALL DATA ARRIVES VIA LINKAGE.                             
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200 WORKING-STORAGE SECTION.                                                 
006300 01  WK-LITERALS.                                                         
006400     03  PGM-NAME                     PIC X(08) VALUE 'G25I002'.          
006500     03  WK-UPPER-ALPHA                PIC X(26)                          
006600                     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  
006700     03  WK-LOWER-ALPHA                PIC X(26)                          
006800                     VALUE 'abcdefghijklmnopqrstuvwxyz'.                  
006900     03  WK-MARRIED-KEY                PIC X(09)                          
007000                     VALUE ' MARRIED '.                                   
007100     03  WK-GRANDCH-KEY                PIC X(10) VALUE 'GRANDCH'.         
007200     03  WK-UNKNOWN                    PIC X(07) VALUE 'Unknown'.         
007300     03  FILLER                       PIC X(05).                          
007400*                                                                         
007500 01  WK-GENERATION-CONTROL.                                               
007600     03  WK-GEN-DEPTH                  PIC 9(02) COMP.                    
007700*                                                                         
007800 LOCAL-STORAGE SECTION.                                                   
007900 01  LS-DISPATCH-VARS.                                                    
008000     03  LS-UPPER-LINE                PIC X(80).                          
008100     03  FILLER REDEFINES LS-UPPER-LINE.                                  
008200         05  LS-UPPER-LINE-CHAR OCCURS 80 TIMES                           
008300                               PIC X(01).                                 
008400     03  LS-SCAN-POS                  PIC 9(03) COMP.                     
008500     03  LS-MARRIED-POS                PIC 9(03) COMP.                    
008600     03  LS-SPLIT-PTR                  PIC 9(03) COMP.                    
008700     03  LS-RAW-VERB                   PIC X(10).                         
008800*                                                                         
008900 01  LS-RECURSE-CMD-AREA.                                                 
009000     03  LS-RC-LINE                    PIC X(80).                         
009100     03  FILLER REDEFINES LS-RC-LINE.                                     
009200         05  LS-RC-LINE-CHAR OCCURS 80 TIMES                              
009300                           PIC X(01).                                     
009400     03  LS-RC-VERB                    PIC X(10).                         
009500     03  LS-RC-ARG                     PIC X(70).                         
009600     03  LS-RC-ARG2                    PIC X(40).                         
009700     03  LS-RC-MARRIED-SW               PIC X(01).                        
009800     03  LS-RC-GEN-DEPTH                PIC 9(02) COMP.                   
009900     03  FILLER                       PIC X(05).                          
010000*                                                                         
010100 01  LS-LOOKUP-VARS.                                                      
010200     03  LS-LOOKUP-ARG                 PIC X(70).                         
010300     03  LS-ARG-ID                     PIC X(22).                         
010400     03  FILLER REDEFINES LS-ARG-ID.                                      
010500         05  LS-ARG-ID-CHAR OCCURS 22 TIMES                               
010600                             PIC X(01).                                   
010700     03  LS-NEEDLE                     PIC X(40).                         
010800     03  LS-NEEDLE-LEN                 PIC 9(02) COMP.                    
010900     03  LS-HAYSTACK                   PIC X(40).                         
011000     03  LS-HAY-LEN                    PIC 9(02) COMP.                    
011100     03  LS-SUB-START                  PIC 9(02) COMP.                    
011200     03  LS-CONTAINS-SW                PIC X(01).                         
011300         88  LS-CONTAINS                   VALUE '1'.                     
011400     03  LS-PERSON-FOUND-SW            PIC X(01).                         
011500         88  LS-PERSON-FOUND               VALUE '1'.                     
011600     03  LS-TARGET-IDX                 PIC 9(05) COMP.                    
011700     03  LS-SUBJECT-IDX                PIC 9(05) COMP.                    
011800*                                                                         
011900 01  LS-REPORT-VARS.                                                      
012000     03  LS-OUT-TEXT                   PIC X(65).                         
012100     03  LS-NAME-ID-TEXT                PIC X(65).                        
012200     03  LS-P1-IDX                     PIC 9(05) COMP.                    
012300     03  LS-P2-IDX                     PIC 9(05) COMP.                    
012400     03  LS-FAMS-SCAN-IDX               PIC 9(02) COMP.                   
012500     03  LS-CHIL-SCAN-IDX                PIC 9(02) COMP.                  
012600     03  LS-SPOUSE-IDX                  PIC 9(05) COMP.                   
012700     03  LS-MARRIED-FOUND-SW             PIC X(01).                       
012800         88  LS-MARRIED-FOUND                VALUE '1'.                   
012900*                                                                         
013000 LINKAGE SECTION.                                                         
013100 COPY G25MIND.                                                            
013200 COPY G25MFAM.                                                            
013300 COPY G25MCMD.                                                            
013400 COPY G25MRPT.                                                            
013500 COPY G25MCR.                                                             
013600*                                                                         
013700 PROCEDURE DIVISION USING IND-AREA                                        
013800                           FAM-AREA                                       
013900                           G25-CMD-AREA                                   
014000                           RPT-AREA                                       
014100                           GR.                                            
014200*                                                                         
014300 0000-BEGIN.                                                              
014400     MOVE ZERO                       TO GR-RESULT.                        
014500     MOVE SPACE                      TO GR-DESCRIPTION.                   
014600     MOVE SPACE                      TO GR-POSITION.                      
014700*                                                                         
014800     IF CMD-VERB EQUAL WK-GRANDCH-KEY                                     
014900         MOVE CMD-GEN-DEPTH           TO WK-GEN-DEPTH                     
015000         PERFORM 1400-LIST-GRANDCHILDREN                                  
015100            THRU 1400-LIST-GRANDCHILDREN-EXIT                             
015200         GO TO 0000-BEGIN-EXIT.                                           
015300*                                                                         
015400     MOVE CMD-LINE                   TO LS-UPPER-LINE.                    
015500     INSPECT LS-UPPER-LINE CONVERTING WK-LOWER-ALPHA                      
015600                                    TO WK-UPPER-ALPHA.                    
015700*                                                                         
015800     PERFORM 0100-SCAN-FOR-MARRIED                                        
015900        THRU 0100-SCAN-FOR-MARRIED-EXIT.                                  
016000     IF LS-MARRIED-POS GREATER ZERO                                       
016100         PERFORM 0200-SPLIT-MARRIED-ARGS                                  
016200            THRU 0200-SPLIT-MARRIED-ARGS-EXIT                             
016300         PERFORM 5000-DO-MARRIED                                          
016400            THRU 5000-DO-MARRIED-EXIT                                     
016500         GO TO 0000-BEGIN-EXIT.                                           
016600*                                                                         
016700     PERFORM 0300-SPLIT-VERB-AND-ARG                                      
016800        THRU 0300-SPLIT-VERB-AND-ARG-EXIT.                                
016900*                                                                         
017000     IF CMD-VERB EQUAL 'INFO'                                             
017100         PERFORM 1000-DO-INFO                                             
017200            THRU 1000-DO-INFO-EXIT                                        
017300         GO TO 0000-BEGIN-EXIT.                                           
017400     IF CMD-VERB EQUAL 'CHILD'                                            
017500         PERFORM 2000-DO-CHILD                                            
017600            THRU 2000-DO-CHILD-EXIT                                       
017700         GO TO 0000-BEGIN-EXIT.                                           
017800     IF CMD-VERB EQUAL 'SIBLINGS'                                         
017900         PERFORM 3000-DO-SIBLINGS                                         
018000            THRU 3000-DO-SIBLINGS-EXIT                                    
018100         GO TO 0000-BEGIN-EXIT.                                           
018200     IF CMD-VERB EQUAL 'FAMC'                                             
018300         PERFORM 4000-DO-FAMC                                             
018400            THRU 4000-DO-FAMC-EXIT                                        
018500         GO TO 0000-BEGIN-EXIT.                                           
018600*                                                                         
018700     PERFORM 9100-RAISE-UNKNOWN-COMMAND                                   
018800        THRU 9100-RAISE-UNKNOWN-COMMAND-EXIT.                             
018900 0000-BEGIN-EXIT.                                                         
019000     GOBACK.                                                              
019100*                                                                         
019200* LOCATE ' MARRIED ' (ALREADY UPPERCASE) WITHIN THE 80-BYTE LINE.         
019300 0100-SCAN-FOR-MARRIED.                                                   
019400     MOVE ZERO                       TO LS-MARRIED-POS.                   
019500     PERFORM 0110-SCAN-ONE-POSITION                                       
019600        THRU 0110-SCAN-ONE-POSITION-EXIT                                  
019700        VARYING LS-SCAN-POS FROM 1 BY 1                                   
019800           UNTIL LS-SCAN-POS GREATER 72                                   
019900              OR LS-MARRIED-POS GREATER ZERO.                             
020000 0100-SCAN-FOR-MARRIED-EXIT.                                              
020100     EXIT.                                                                
020200 0110-SCAN-ONE-POSITION.                                                  
020300     IF LS-UPPER-LINE (LS-SCAN-POS:9) EQUAL WK-MARRIED-KEY                
020400         MOVE LS-SCAN-POS            TO LS-MARRIED-POS.                   
020500 0110-SCAN-ONE-POSITION-EXIT.                                             
020600     EXIT.                                                                
020700*                                                                         
020800 0200-SPLIT-MARRIED-ARGS.                                                 
020900     MOVE SPACE                      TO CMD-ARG.                          
021000     MOVE SPACE                      TO CMD-ARG2.                         
021100     MOVE CMD-LINE (1:LS-MARRIED-POS - 1)                                 
021200                                     TO CMD-ARG.                          
021300     MOVE CMD-LINE (LS-MARRIED-POS + 9:)                                  
021400                                     TO CMD-ARG2.                         
021500 0200-SPLIT-MARRIED-ARGS-EXIT.                                            
021600     EXIT.                                                                
021700*                                                                         
021800 0300-SPLIT-VERB-AND-ARG.                                                 
021900     MOVE SPACE                      TO LS-RAW-VERB.                      
022000     MOVE SPACE                      TO CMD-ARG.                          
022100     MOVE 1                          TO LS-SPLIT-PTR.                     
022200     UNSTRING CMD-LINE DELIMITED BY SPACE                                 
022300         INTO LS-RAW-VERB                                                 
022400         WITH POINTER LS-SPLIT-PTR.                                       
022500     MOVE LS-RAW-VERB                TO CMD-VERB.                         
022600     INSPECT CMD-VERB CONVERTING WK-LOWER-ALPHA TO WK-UPPER-ALPHA.        
022700     IF LS-SPLIT-PTR LESS THAN 81                                         
022800         MOVE CMD-LINE (LS-SPLIT-PTR:) TO CMD-ARG.                        
022900 0300-SPLIT-VERB-AND-ARG-EXIT.                                            
023000     EXIT.                                                                
023100*                                                                         
023200*----------------------------------------------------------------         
023300* SHARED PERSON LOOKUP - EXACT ID FIRST, THEN NAME SUBSTRING.             
023400* LS-LOOKUP-ARG IN, LS-TARGET-IDX AND LS-PERSON-FOUND-SW OUT.             
023500*----------------------------------------------------------------         
023600 0500-FIND-PERSON.                                                        
023700     MOVE SPACE                      TO LS-PERSON-FOUND-SW.               
023800     MOVE SPACE                      TO LS-ARG-ID.                        
023900     MOVE LS-LOOKUP-ARG               TO LS-ARG-ID.                       
024000     SET IND-IDX                     TO 1.                                
024100     SEARCH IND-ENTRY                                                     
024200         AT END                                                           
024300             CONTINUE                                                     
024400         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
024500             SET LS-TARGET-IDX        TO IND-IDX                          
024600             SET LS-PERSON-FOUND      TO TRUE                             
024700     END-SEARCH.                                                          
024800     IF LS-PERSON-FOUND                                                   
024900         GO TO 0500-FIND-PERSON-EXIT.                                     
025000*                                                                         
025100     MOVE SPACE                      TO LS-NEEDLE.                        
025200     MOVE LS-LOOKUP-ARG               TO LS-NEEDLE.                       
025300     INSPECT LS-NEEDLE CONVERTING WK-LOWER-ALPHA                          
025400                        TO WK-UPPER-ALPHA.                                
025500     PERFORM 0510-TRIM-LENGTH-NEEDLE                                      
025600        THRU 0510-TRIM-LENGTH-NEEDLE-EXIT.                                
025700     IF LS-NEEDLE-LEN EQUAL ZERO                                          
025800         GO TO 0500-FIND-PERSON-EXIT.                                     
025900*                                                                         
026000     PERFORM 0520-SCAN-ONE-NAME                                           
026100        THRU 0520-SCAN-ONE-NAME-EXIT                                      
026200        VARYING IND-IDX FROM 1 BY 1                                       
026300           UNTIL IND-IDX GREATER IND-TOT                                  
026400              OR LS-PERSON-FOUND.                                         
026500 0500-FIND-PERSON-EXIT.                                                   
026600     EXIT.                                                                
026700*                                                                         
026800 0510-TRIM-LENGTH-NEEDLE.                                                 
026900     MOVE 40                         TO LS-NEEDLE-LEN.                    
027000     PERFORM 0511-BACK-UP-ONE                                             
027100        THRU 0511-BACK-UP-ONE-EXIT                                        
027200        UNTIL LS-NEEDLE-LEN EQUAL ZERO                                    
027300           OR LS-NEEDLE (LS-NEEDLE-LEN:1) NOT EQUAL SPACE.                
027400 0510-TRIM-LENGTH-NEEDLE-EXIT.                                            
027500     EXIT.                                                                
027600 0511-BACK-UP-ONE.                                                        
027700     SUBTRACT 1                      FROM LS-NEEDLE-LEN.                  
027800 0511-BACK-UP-ONE-EXIT.                                                   
027900     EXIT.                                                                
028000*                                                                         
028100 0520-SCAN-ONE-NAME.                                                      
028200     MOVE IND-NAME (IND-IDX)         TO LS-HAYSTACK.                      
028300     INSPECT LS-HAYSTACK CONVERTING WK-LOWER-ALPHA                        
028400                        TO WK-UPPER-ALPHA.                                
028500     MOVE 40                         TO LS-HAY-LEN.                       
028600     PERFORM 0521-BACK-UP-ONE-HAY                                         
028700        THRU 0521-BACK-UP-ONE-HAY-EXIT                                    
028800        UNTIL LS-HAY-LEN EQUAL ZERO                                       
028900           OR LS-HAYSTACK (LS-HAY-LEN:1) NOT EQUAL SPACE.                 
029000     PERFORM 0530-SUBSTRING-CHECK                                         
029100        THRU 0530-SUBSTRING-CHECK-EXIT.                                   
029200     IF LS-CONTAINS                                                       
029300         SET LS-TARGET-IDX           TO IND-IDX                           
029400         SET LS-PERSON-FOUND         TO TRUE.                             
029500 0520-SCAN-ONE-NAME-EXIT.                                                 
029600     EXIT.                                                                
029700 0521-BACK-UP-ONE-HAY.                                                    
029800     SUBTRACT 1                      FROM LS-HAY-LEN.                     
029900 0521-BACK-UP-ONE-HAY-EXIT.                                               
030000     EXIT.                                                                
030100*                                                                         
030200 0530-SUBSTRING-CHECK.                                                    
030300     MOVE SPACE                      TO LS-CONTAINS-SW.                   
030400     IF LS-NEEDLE-LEN GREATER LS-HAY-LEN                                  
030500         GO TO 0530-SUBSTRING-CHECK-EXIT.                                 
030600     PERFORM 0531-CHECK-ONE-START                                         
030700        THRU 0531-CHECK-ONE-START-EXIT                                    
030800        VARYING LS-SUB-START FROM 1 BY 1                                  
030900           UNTIL LS-SUB-START GREATER                                     
031000                    (LS-HAY-LEN - LS-NEEDLE-LEN + 1)                      
031100              OR LS-CONTAINS.                                             
031200 0530-SUBSTRING-CHECK-EXIT.                                               
031300     EXIT.                                                                
031400 0531-CHECK-ONE-START.                                                    
031500     IF LS-HAYSTACK (LS-SUB-START:LS-NEEDLE-LEN)                          
031600                  EQUAL LS-NEEDLE (1:LS-NEEDLE-LEN)                       
031700         SET LS-CONTAINS             TO TRUE.                             
031800 0531-CHECK-ONE-START-EXIT.                                               
031900     EXIT.                                                                
032000*                                                                         
032100*----------------------------------------------------------------         
032200* "<NAME> (<ID>)" TEXT BUILDER.  LS-ARG-ID AND LS-TARGET-IDX IN           
032300* (LS-TARGET-IDX ZERO MEANS NOT ON FILE), LS-NAME-ID-TEXT OUT.            
032400*----------------------------------------------------------------         
032500 0600-FORMAT-NAME-ID.                                                     
032600     MOVE SPACE                      TO LS-NAME-ID-TEXT.                  
032700     IF LS-TARGET-IDX EQUAL ZERO                                          
032800         STRING WK-UNKNOWN           DELIMITED BY SIZE                    
032900                ' ('                 DELIMITED BY SIZE                    
033000                LS-ARG-ID            DELIMITED BY SPACE                   
033100                ')'                  DELIMITED BY SIZE                    
033200             INTO LS-NAME-ID-TEXT                                         
033300         GO TO 0600-FORMAT-NAME-ID-EXIT.                                  
033400     STRING IND-NAME (LS-TARGET-IDX) DELIMITED BY SPACE                   
033500            ' ('                     DELIMITED BY SIZE                    
033600            IND-ID (LS-TARGET-IDX)   DELIMITED BY SPACE                   
033700            ')'                      DELIMITED BY SIZE                    
033800         INTO LS-NAME-ID-TEXT.                                            
033900 0600-FORMAT-NAME-ID-EXIT.                                                
034000     EXIT.                                                                
034100*                                                                         
034200* APPEND ONE LINE TO RPT-AREA, SILENTLY DROPPED IF THE TABLE IS           
034300* FULL - THE 120-LINE CAPACITY IS A BATCH-SIZING BOUND, NOT A             
034400* BUSINESS RULE.                                                          
034500 0700-APPEND-TEXT-LINE.                                                   
034600     IF RPT-TOT NOT LESS THAN 120                                         
034700         GO TO 0700-APPEND-TEXT-LINE-EXIT.                                
034800     ADD 1                           TO RPT-TOT.                          
034900     SET RPT-IDX                     TO RPT-TOT.                          
035000     MOVE LS-OUT-TEXT                 TO RPT-LINE (RPT-IDX).              
035100 0700-APPEND-TEXT-LINE-EXIT.                                              
035200     EXIT.                                                                
035300*                                                                         
035400*----------------------------------------------------------------         
035500* INFO - FULL CARD ON ONE PERSON, WITH PARENTS, SPOUSES, CHILDREN         
035600* AND GRANDCHILDREN.  LS-SUBJECT-IDX ANCHORS THE REPORT - IT IS           
035700* SET ONCE HERE AND MUST NOT BE RE-USED AS SCRATCH BELOW.                 
035800*----------------------------------------------------------------         
035900 1000-DO-INFO.                                                            
036000     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
036100     MOVE ZERO                       TO LS-TARGET-IDX.                    
036200     PERFORM 0500-FIND-PERSON                                             
036300        THRU 0500-FIND-PERSON-EXIT.                                       
036400     IF NOT LS-PERSON-FOUND                                               
036500         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
036600            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
036700         GO TO 1000-DO-INFO-EXIT.                                         
036800     MOVE LS-TARGET-IDX                TO LS-SUBJECT-IDX.                 
036900     MOVE 1                          TO WK-GEN-DEPTH.                     
037000*                                                                         
037100     MOVE '========================================'                      
037200                                     TO LS-OUT-TEXT.                      
037300     PERFORM 0700-APPEND-TEXT-LINE                                        
037400        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
037500     STRING 'FICHE DE: '             DELIMITED BY SIZE                    
037600            IND-NAME (LS-SUBJECT-IDX) DELIMITED BY SPACE                  
037700         INTO LS-OUT-TEXT.                                                
037800     PERFORM 0700-APPEND-TEXT-LINE                                        
037900        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
038000     MOVE '----------------------------------------'                      
038100                                     TO LS-OUT-TEXT.                      
038200     PERFORM 0700-APPEND-TEXT-LINE                                        
038300        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
038400*                                                                         
038500     PERFORM 1100-INFO-PERSONAL-DETAILS                                   
038600        THRU 1100-INFO-PERSONAL-DETAILS-EXIT.                             
038700     PERFORM 1200-INFO-PARENTS                                            
038800        THRU 1200-INFO-PARENTS-EXIT.                                      
038900     PERFORM 1300-INFO-FAMILIES                                           
039000        THRU 1300-INFO-FAMILIES-EXIT.                                     
039100*                                                                         
039200     MOVE '========================================'                      
039300                                     TO LS-OUT-TEXT.                      
039400     PERFORM 0700-APPEND-TEXT-LINE                                        
039500        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
039600 1000-DO-INFO-EXIT.                                                       
039700     EXIT.                                                                
039800*                                                                         
039900 1100-INFO-PERSONAL-DETAILS.                                              
040000     STRING '  id   : '              DELIMITED BY SIZE                    
040100            IND-ID (LS-SUBJECT-IDX)  DELIMITED BY SPACE                   
040200         INTO LS-OUT-TEXT.                                                
040300     PERFORM 0700-APPEND-TEXT-LINE                                        
040400        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
040500     STRING '  name : '              DELIMITED BY SIZE                    
040600            IND-NAME (LS-SUBJECT-IDX) DELIMITED BY SPACE                  
040700         INTO LS-OUT-TEXT.                                                
040800     PERFORM 0700-APPEND-TEXT-LINE                                        
040900        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
041000     IF IND-BIRT-DATE (LS-SUBJECT-IDX) NOT EQUAL SPACE                    
041100         STRING '  born : '          DELIMITED BY SIZE                    
041200                IND-BIRT-DATE (LS-SUBJECT-IDX) DELIMITED BY SPACE         
041300                ' '                  DELIMITED BY SIZE                    
041400                IND-BIRT-PLAC (LS-SUBJECT-IDX) DELIMITED BY SPACE         
041500             INTO LS-OUT-TEXT                                             
041600         PERFORM 0700-APPEND-TEXT-LINE                                    
041700            THRU 0700-APPEND-TEXT-LINE-EXIT.                              
041800     IF IND-DEAT-DATE (LS-SUBJECT-IDX) NOT EQUAL SPACE                    
041900         STRING '  died : '          DELIMITED BY SIZE                    
042000                IND-DEAT-DATE (LS-SUBJECT-IDX) DELIMITED BY SPACE         
042100                ' '                  DELIMITED BY SIZE                    
042200                IND-DEAT-PLAC (LS-SUBJECT-IDX) DELIMITED BY SPACE         
042300             INTO LS-OUT-TEXT                                             
042400         PERFORM 0700-APPEND-TEXT-LINE                                    
042500            THRU 0700-APPEND-TEXT-LINE-EXIT.                              
042600 1100-INFO-PERSONAL-DETAILS-EXIT.                                         
042700     EXIT.                                                                
042800*                                                                         
042900 1200-INFO-PARENTS.                                                       
043000     IF IND-FAMC (LS-SUBJECT-IDX) EQUAL SPACE                             
043100         MOVE '  parents unknown (root)' TO LS-OUT-TEXT                   
043200         PERFORM 0700-APPEND-TEXT-LINE                                    
043300            THRU 0700-APPEND-TEXT-LINE-EXIT                               
043400         GO TO 1200-INFO-PARENTS-EXIT.                                    
043500*                                                                         
043600     SET FAM-IDX                     TO 1.                                
043700     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
043800     SEARCH FAM-ENTRY                                                     
043900         AT END                                                           
044000             CONTINUE                                                     
044100         WHEN FAM-ID (FAM-IDX) EQUAL IND-FAMC (LS-SUBJECT-IDX)            
044200             SET LS-SPOUSE-IDX        TO FAM-IDX                          
044300     END-SEARCH.                                                          
044400     IF LS-SPOUSE-IDX EQUAL ZERO                                          
044500         GO TO 1200-INFO-PARENTS-EXIT.                                    
044600     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
044700*                                                                         
044800     PERFORM 1210-PRINT-ONE-PARENT                                        
044900        THRU 1210-PRINT-ONE-PARENT-EXIT                                   
045000        VARYING LS-FAMS-SCAN-IDX FROM 1 BY 1                              
045100           UNTIL LS-FAMS-SCAN-IDX GREATER 2.                              
045200 1200-INFO-PARENTS-EXIT.                                                  
045300     EXIT.                                                                
045400*                                                                         
045500 1210-PRINT-ONE-PARENT.                                                   
045600     MOVE ZERO                       TO LS-TARGET-IDX.                    
045700     IF LS-FAMS-SCAN-IDX EQUAL 1                                          
045800         MOVE FAM-HUSB (FAM-IDX)     TO LS-ARG-ID                         
045900     ELSE                                                                 
046000         MOVE FAM-WIFE (FAM-IDX)     TO LS-ARG-ID                         
046100     END-IF.                                                              
046200     IF LS-ARG-ID EQUAL SPACE                                             
046300         GO TO 1210-PRINT-ONE-PARENT-EXIT.                                
046400     SET IND-IDX                     TO 1.                                
046500     SEARCH IND-ENTRY                                                     
046600         AT END                                                           
046700             CONTINUE                                                     
046800         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
046900             SET LS-TARGET-IDX        TO IND-IDX                          
047000     END-SEARCH.                                                          
047100     PERFORM 0600-FORMAT-NAME-ID                                          
047200        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
047300     IF LS-FAMS-SCAN-IDX EQUAL 1                                          
047400         STRING '  father : ' DELIMITED BY SIZE                           
047500                LS-NAME-ID-TEXT DELIMITED BY SPACE                        
047600             INTO LS-OUT-TEXT                                             
047700     ELSE                                                                 
047800         STRING '  mother : ' DELIMITED BY SIZE                           
047900                LS-NAME-ID-TEXT DELIMITED BY SPACE                        
048000             INTO LS-OUT-TEXT                                             
048100     END-IF.                                                              
048200     PERFORM 0700-APPEND-TEXT-LINE                                        
048300        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
048400 1210-PRINT-ONE-PARENT-EXIT.                                              
048500     EXIT.                                                                
048600*                                                                         
048700 1300-INFO-FAMILIES.                                                      
048800     IF IND-FAMS-COUNT (LS-SUBJECT-IDX) EQUAL ZERO                        
048900         MOVE '  no family (spouse/children) recorded'                    
049000                                     TO LS-OUT-TEXT                       
049100         PERFORM 0700-APPEND-TEXT-LINE                                    
049200            THRU 0700-APPEND-TEXT-LINE-EXIT                               
049300         GO TO 1300-INFO-FAMILIES-EXIT.                                   
049400     PERFORM 1310-PRINT-ONE-FAMS                                          
049500        THRU 1310-PRINT-ONE-FAMS-EXIT                                     
049600        VARYING LS-FAMS-SCAN-IDX FROM 1 BY 1                              
049700           UNTIL LS-FAMS-SCAN-IDX GREATER                                 
049800                                IND-FAMS-COUNT (LS-SUBJECT-IDX).          
049900 1300-INFO-FAMILIES-EXIT.                                                 
050000     EXIT.                                                                
050100*                                                                         
050200 1310-PRINT-ONE-FAMS.                                                     
050300     STRING '  family : '            DELIMITED BY SIZE                    
050400            IND-FAMS (LS-SUBJECT-IDX, LS-FAMS-SCAN-IDX)                   
050500                                     DELIMITED BY SPACE                   
050600         INTO LS-OUT-TEXT.                                                
050700     PERFORM 0700-APPEND-TEXT-LINE                                        
050800        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
050900*                                                                         
051000     SET FAM-IDX                     TO 1.                                
051100     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
051200     SEARCH FAM-ENTRY                                                     
051300         AT END                                                           
051400             CONTINUE                                                     
051500         WHEN FAM-ID (FAM-IDX) EQUAL                                      
051600                      IND-FAMS (LS-SUBJECT-IDX, LS-FAMS-SCAN-IDX)         
051700             SET LS-SPOUSE-IDX        TO FAM-IDX                          
051800     END-SEARCH.                                                          
051900     IF LS-SPOUSE-IDX EQUAL ZERO                                          
052000         GO TO 1310-PRINT-ONE-FAMS-EXIT.                                  
052100     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
052200*                                                                         
052300     MOVE ZERO                       TO LS-TARGET-IDX.                    
052400     IF FAM-HUSB (FAM-IDX) EQUAL IND-ID (LS-SUBJECT-IDX)                  
052500         MOVE FAM-WIFE (FAM-IDX)     TO LS-ARG-ID                         
052600     ELSE                                                                 
052700         MOVE FAM-HUSB (FAM-IDX)     TO LS-ARG-ID                         
052800     END-IF.                                                              
052900     IF LS-ARG-ID NOT EQUAL SPACE                                         
053000         SET IND-IDX                 TO 1                                 
053100         SEARCH IND-ENTRY                                                 
053200             AT END                                                       
053300                 CONTINUE                                                 
053400             WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                        
053500                 SET LS-TARGET-IDX    TO IND-IDX                          
053600         END-SEARCH                                                       
053700         PERFORM 0600-FORMAT-NAME-ID                                      
053800            THRU 0600-FORMAT-NAME-ID-EXIT                                 
053900         STRING '  - spouse : ' DELIMITED BY SIZE                         
054000                LS-NAME-ID-TEXT DELIMITED BY SPACE                        
054100             INTO LS-OUT-TEXT                                             
054200         PERFORM 0700-APPEND-TEXT-LINE                                    
054300            THRU 0700-APPEND-TEXT-LINE-EXIT                               
054400     END-IF.                                                              
054500*                                                                         
054600     IF FAM-CHIL-COUNT (FAM-IDX) EQUAL ZERO                               
054700         GO TO 1310-PRINT-ONE-FAMS-EXIT.                                  
054800     PERFORM 1320-PRINT-ONE-CHILD                                         
054900        THRU 1320-PRINT-ONE-CHILD-EXIT                                    
055000        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
055100           UNTIL LS-CHIL-SCAN-IDX GREATER                                 
055200                                FAM-CHIL-COUNT (FAM-IDX).                 
055300 1310-PRINT-ONE-FAMS-EXIT.                                                
055400     EXIT.                                                                
055500*                                                                         
055600 1320-PRINT-ONE-CHILD.                                                    
055700     MOVE ZERO                       TO LS-TARGET-IDX.                    
055800     MOVE FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX) TO LS-ARG-ID.              
055900     SET IND-IDX                     TO 1.                                
056000     SEARCH IND-ENTRY                                                     
056100         AT END                                                           
056200             CONTINUE                                                     
056300         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
056400             SET LS-TARGET-IDX        TO IND-IDX                          
056500     END-SEARCH.                                                          
056600     PERFORM 0600-FORMAT-NAME-ID                                          
056700        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
056800     STRING '  - : '                 DELIMITED BY SIZE                    
056900            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
057000         INTO LS-OUT-TEXT.                                                
057100     PERFORM 0700-APPEND-TEXT-LINE                                        
057200        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
057300*                                                                         
057400     IF WK-GEN-DEPTH NOT GREATER ZERO                                     
057500         GO TO 1320-PRINT-ONE-CHILD-EXIT.                                 
057600     IF LS-TARGET-IDX EQUAL ZERO                                          
057700         GO TO 1320-PRINT-ONE-CHILD-EXIT.                                 
057800     MOVE SPACE                      TO LS-RECURSE-CMD-AREA.              
057900     MOVE WK-GRANDCH-KEY              TO LS-RC-VERB.                      
058000     MOVE IND-ID (LS-TARGET-IDX)      TO LS-RC-ARG.                       
058100     SUBTRACT 1 FROM WK-GEN-DEPTH GIVING LS-RC-GEN-DEPTH.                 
058200     CALL PGM-NAME USING IND-AREA FAM-AREA                                
058300                          LS-RECURSE-CMD-AREA RPT-AREA GR                 
058400         ON EXCEPTION                                                     
058500             PERFORM 9300-RAISE-CALL-ERROR                                
058600                THRU 9300-RAISE-CALL-ERROR-EXIT                           
058700     END-CALL.                                                            
058800 1320-PRINT-ONE-CHILD-EXIT.                                               
058900     EXIT.                                                                
059000*                                                                         
059100*----------------------------------------------------------------         
059200* GRANDCH - INTERNAL RE-ENTRY USED ONLY VIA THE RECURSIVE CALL            
059300* ABOVE.  CMD-ARG IS THE CHILD WHOSE OWN CHILDREN (THE ORIGINAL           
059400* SUBJECT'S GRANDCHILDREN) ARE TO BE LISTED.  WK-GEN-DEPTH HAS            
059500* ALREADY BEEN SET FROM CMD-GEN-DEPTH AT 0000-BEGIN, AND STAYS AT         
059600* ZERO HERE SO NO THIRD GENERATION IS EVER PRINTED.                       
059700*----------------------------------------------------------------         
059800 1400-LIST-GRANDCHILDREN.                                                 
059900     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
060000     MOVE ZERO                       TO LS-TARGET-IDX.                    
060100     PERFORM 0500-FIND-PERSON                                             
060200        THRU 0500-FIND-PERSON-EXIT.                                       
060300     IF NOT LS-PERSON-FOUND                                               
060400         GO TO 1400-LIST-GRANDCHILDREN-EXIT.                              
060500     MOVE LS-TARGET-IDX                TO LS-SUBJECT-IDX.                 
060600     IF IND-FAMS-COUNT (LS-SUBJECT-IDX) EQUAL ZERO                        
060700         GO TO 1400-LIST-GRANDCHILDREN-EXIT.                              
060800     PERFORM 1410-SCAN-ONE-FAMS-FOR-GRANDCH                               
060900        THRU 1410-SCAN-ONE-FAMS-FOR-GRANDCH-EXIT                          
061000        VARYING LS-FAMS-SCAN-IDX FROM 1 BY 1                              
061100           UNTIL LS-FAMS-SCAN-IDX GREATER                                 
061200                                IND-FAMS-COUNT (LS-SUBJECT-IDX).          
061300 1400-LIST-GRANDCHILDREN-EXIT.                                            
061400     EXIT.                                                                
061500*                                                                         
061600 1410-SCAN-ONE-FAMS-FOR-GRANDCH.                                          
061700     SET FAM-IDX                     TO 1.                                
061800     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
061900     SEARCH FAM-ENTRY                                                     
062000         AT END                                                           
062100             CONTINUE                                                     
062200         WHEN FAM-ID (FAM-IDX) EQUAL                                      
062300                      IND-FAMS (LS-SUBJECT-IDX, LS-FAMS-SCAN-IDX)         
062400             SET LS-SPOUSE-IDX        TO FAM-IDX                          
062500     END-SEARCH.                                                          
062600     IF LS-SPOUSE-IDX EQUAL ZERO                                          
062700         GO TO 1410-SCAN-ONE-FAMS-FOR-GRANDCH-EXIT.                       
062800     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
062900     IF FAM-CHIL-COUNT (FAM-IDX) EQUAL ZERO                               
063000         GO TO 1410-SCAN-ONE-FAMS-FOR-GRANDCH-EXIT.                       
063100     PERFORM 1420-PRINT-ONE-GRANDCHILD                                    
063200        THRU 1420-PRINT-ONE-GRANDCHILD-EXIT                               
063300        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
063400           UNTIL LS-CHIL-SCAN-IDX GREATER                                 
063500                                FAM-CHIL-COUNT (FAM-IDX).                 
063600 1410-SCAN-ONE-FAMS-FOR-GRANDCH-EXIT.                                     
063700     EXIT.                                                                
063800*                                                                         
063900 1420-PRINT-ONE-GRANDCHILD.                                               
064000     MOVE ZERO                       TO LS-TARGET-IDX.                    
064100     MOVE FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX) TO LS-ARG-ID.              
064200     SET IND-IDX                     TO 1.                                
064300     SEARCH IND-ENTRY                                                     
064400         AT END                                                           
064500             CONTINUE                                                     
064600         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
064700             SET LS-TARGET-IDX        TO IND-IDX                          
064800     END-SEARCH.                                                          
064900     PERFORM 0600-FORMAT-NAME-ID                                          
065000        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
065100     STRING '      -> Petit-Enfant : ' DELIMITED BY SIZE                  
065200            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
065300         INTO LS-OUT-TEXT.                                                
065400     PERFORM 0700-APPEND-TEXT-LINE                                        
065500        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
065600 1420-PRINT-ONE-GRANDCHILD-EXIT.                                          
065700     EXIT.                                                                
065800*                                                                         
065900*----------------------------------------------------------------         
066000* CHILD <PERSON>                                                          
066100*----------------------------------------------------------------         
066200 2000-DO-CHILD.                                                           
066300     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
066400     MOVE ZERO                       TO LS-TARGET-IDX.                    
066500     PERFORM 0500-FIND-PERSON                                             
066600        THRU 0500-FIND-PERSON-EXIT.                                       
066700     IF NOT LS-PERSON-FOUND                                               
066800         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
066900            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
067000         GO TO 2000-DO-CHILD-EXIT.                                        
067100     MOVE LS-TARGET-IDX                TO LS-SUBJECT-IDX.                 
067200*                                                                         
067300     STRING 'CHILD : '               DELIMITED BY SIZE                    
067400            IND-NAME (LS-SUBJECT-IDX) DELIMITED BY SPACE                  
067500         INTO LS-OUT-TEXT.                                                
067600     PERFORM 0700-APPEND-TEXT-LINE                                        
067700        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
067800*                                                                         
067900     IF IND-FAMS-COUNT (LS-SUBJECT-IDX) EQUAL ZERO                        
068000         MOVE ' -> no children recorded' TO LS-OUT-TEXT                   
068100         PERFORM 0700-APPEND-TEXT-LINE                                    
068200            THRU 0700-APPEND-TEXT-LINE-EXIT                               
068300         GO TO 2000-DO-CHILD-EXIT.                                        
068400*                                                                         
068500     PERFORM 2100-LIST-CHILDREN-OF-FAMS                                   
068600        THRU 2100-LIST-CHILDREN-OF-FAMS-EXIT                              
068700        VARYING LS-FAMS-SCAN-IDX FROM 1 BY 1                              
068800           UNTIL LS-FAMS-SCAN-IDX GREATER                                 
068900                                IND-FAMS-COUNT (LS-SUBJECT-IDX).          
069000 2000-DO-CHILD-EXIT.                                                      
069100     EXIT.                                                                
069200*                                                                         
069300 2100-LIST-CHILDREN-OF-FAMS.                                              
069400     SET FAM-IDX                     TO 1.                                
069500     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
069600     SEARCH FAM-ENTRY                                                     
069700         AT END                                                           
069800             CONTINUE                                                     
069900         WHEN FAM-ID (FAM-IDX) EQUAL                                      
070000                      IND-FAMS (LS-SUBJECT-IDX, LS-FAMS-SCAN-IDX)         
070100             SET LS-SPOUSE-IDX        TO FAM-IDX                          
070200     END-SEARCH.                                                          
070300     IF LS-SPOUSE-IDX EQUAL ZERO                                          
070400         GO TO 2100-LIST-CHILDREN-OF-FAMS-EXIT.                           
070500     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
070600     IF FAM-CHIL-COUNT (FAM-IDX) EQUAL ZERO                               
070700         GO TO 2100-LIST-CHILDREN-OF-FAMS-EXIT.                           
070800     PERFORM 2110-LIST-ONE-CHILD                                          
070900        THRU 2110-LIST-ONE-CHILD-EXIT                                     
071000        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
071100           UNTIL LS-CHIL-SCAN-IDX GREATER                                 
071200                                FAM-CHIL-COUNT (FAM-IDX).                 
071300 2100-LIST-CHILDREN-OF-FAMS-EXIT.                                         
071400     EXIT.                                                                
071500*                                                                         
071600 2110-LIST-ONE-CHILD.                                                     
071700     MOVE ZERO                       TO LS-TARGET-IDX.                    
071800     MOVE FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX) TO LS-ARG-ID.              
071900     SET IND-IDX                     TO 1.                                
072000     SEARCH IND-ENTRY                                                     
072100         AT END                                                           
072200             CONTINUE                                                     
072300         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
072400             SET LS-TARGET-IDX        TO IND-IDX                          
072500     END-SEARCH.                                                          
072600     PERFORM 0600-FORMAT-NAME-ID                                          
072700        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
072800     STRING ' -> child : '           DELIMITED BY SIZE                    
072900            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
073000         INTO LS-OUT-TEXT.                                                
073100     PERFORM 0700-APPEND-TEXT-LINE                                        
073200        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
073300 2110-LIST-ONE-CHILD-EXIT.                                                
073400     EXIT.                                                                
073500*                                                                         
073600*----------------------------------------------------------------         
073700* SIBLINGS <PERSON>                                                       
073800*----------------------------------------------------------------         
073900 3000-DO-SIBLINGS.                                                        
074000     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
074100     MOVE ZERO                       TO LS-TARGET-IDX.                    
074200     PERFORM 0500-FIND-PERSON                                             
074300        THRU 0500-FIND-PERSON-EXIT.                                       
074400     IF NOT LS-PERSON-FOUND                                               
074500         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
074600            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
074700         GO TO 3000-DO-SIBLINGS-EXIT.                                     
074800     MOVE LS-TARGET-IDX                TO LS-SUBJECT-IDX.                 
074900*                                                                         
075000     STRING 'SIBLINGS : '            DELIMITED BY SIZE                    
075100            IND-NAME (LS-SUBJECT-IDX) DELIMITED BY SPACE                  
075200         INTO LS-OUT-TEXT.                                                
075300     PERFORM 0700-APPEND-TEXT-LINE                                        
075400        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
075500*                                                                         
075600     IF IND-FAMC (LS-SUBJECT-IDX) EQUAL SPACE                             
075700         MOVE ' -> no parental family known' TO LS-OUT-TEXT               
075800         PERFORM 0700-APPEND-TEXT-LINE                                    
075900            THRU 0700-APPEND-TEXT-LINE-EXIT                               
076000         GO TO 3000-DO-SIBLINGS-EXIT.                                     
076100*                                                                         
076200     SET FAM-IDX                     TO 1.                                
076300     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
076400     SEARCH FAM-ENTRY                                                     
076500         AT END                                                           
076600             CONTINUE                                                     
076700         WHEN FAM-ID (FAM-IDX) EQUAL IND-FAMC (LS-SUBJECT-IDX)            
076800             SET LS-SPOUSE-IDX        TO FAM-IDX                          
076900     END-SEARCH.                                                          
077000     IF LS-SPOUSE-IDX EQUAL ZERO                                          
077100         GO TO 3000-DO-SIBLINGS-EXIT.                                     
077200     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
077300     IF FAM-CHIL-COUNT (FAM-IDX) EQUAL ZERO                               
077400         GO TO 3000-DO-SIBLINGS-EXIT.                                     
077500     PERFORM 3100-LIST-ONE-SIBLING                                        
077600        THRU 3100-LIST-ONE-SIBLING-EXIT                                   
077700        VARYING LS-CHIL-SCAN-IDX FROM 1 BY 1                              
077800           UNTIL LS-CHIL-SCAN-IDX GREATER                                 
077900                                FAM-CHIL-COUNT (FAM-IDX).                 
078000 3000-DO-SIBLINGS-EXIT.                                                   
078100     EXIT.                                                                
078200*                                                                         
078300 3100-LIST-ONE-SIBLING.                                                   
078400     IF FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX)                              
078500                             EQUAL IND-ID (LS-SUBJECT-IDX)                
078600         GO TO 3100-LIST-ONE-SIBLING-EXIT.                                
078700     MOVE ZERO                       TO LS-TARGET-IDX.                    
078800     MOVE FAM-CHIL (FAM-IDX, LS-CHIL-SCAN-IDX) TO LS-ARG-ID.              
078900     SET IND-IDX                     TO 1.                                
079000     SEARCH IND-ENTRY                                                     
079100         AT END                                                           
079200             CONTINUE                                                     
079300         WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                            
079400             SET LS-TARGET-IDX        TO IND-IDX                          
079500     END-SEARCH.                                                          
079600     PERFORM 0600-FORMAT-NAME-ID                                          
079700        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
079800     STRING ' -> sibling : '         DELIMITED BY SIZE                    
079900            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
080000         INTO LS-OUT-TEXT.                                                
080100     PERFORM 0700-APPEND-TEXT-LINE                                        
080200        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
080300 3100-LIST-ONE-SIBLING-EXIT.                                              
080400     EXIT.                                                                
080500*                                                                         
080600*----------------------------------------------------------------         
080700* FAMC <PERSON>                                                           
080800*----------------------------------------------------------------         
080900 4000-DO-FAMC.                                                            
081000     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
081100     MOVE ZERO                       TO LS-TARGET-IDX.                    
081200     PERFORM 0500-FIND-PERSON                                             
081300        THRU 0500-FIND-PERSON-EXIT.                                       
081400     IF NOT LS-PERSON-FOUND                                               
081500         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
081600            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
081700         GO TO 4000-DO-FAMC-EXIT.                                         
081800     MOVE LS-TARGET-IDX                TO LS-SUBJECT-IDX.                 
081900*                                                                         
082000     STRING 'FAMC : '                DELIMITED BY SIZE                    
082100            IND-NAME (LS-SUBJECT-IDX) DELIMITED BY SPACE                  
082200         INTO LS-OUT-TEXT.                                                
082300     PERFORM 0700-APPEND-TEXT-LINE                                        
082400        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
082500*                                                                         
082600     IF IND-FAMC (LS-SUBJECT-IDX) EQUAL SPACE                             
082700         MOVE ' -> unknown'          TO LS-OUT-TEXT                       
082800         PERFORM 0700-APPEND-TEXT-LINE                                    
082900            THRU 0700-APPEND-TEXT-LINE-EXIT                               
083000         GO TO 4000-DO-FAMC-EXIT.                                         
083100*                                                                         
083200     SET FAM-IDX                     TO 1.                                
083300     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
083400     SEARCH FAM-ENTRY                                                     
083500         AT END                                                           
083600             CONTINUE                                                     
083700         WHEN FAM-ID (FAM-IDX) EQUAL IND-FAMC (LS-SUBJECT-IDX)            
083800             SET LS-SPOUSE-IDX        TO FAM-IDX                          
083900     END-SEARCH.                                                          
084000     IF LS-SPOUSE-IDX EQUAL ZERO                                          
084100         GO TO 4000-DO-FAMC-EXIT.                                         
084200     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
084300*                                                                         
084400     MOVE SPACE                      TO LS-ARG-ID.                        
084500     MOVE FAM-HUSB (FAM-IDX)         TO LS-ARG-ID.                        
084600     MOVE ZERO                       TO LS-TARGET-IDX.                    
084700     IF LS-ARG-ID NOT EQUAL SPACE                                         
084800         SET IND-IDX                 TO 1                                 
084900         SEARCH IND-ENTRY                                                 
085000             AT END                                                       
085100                 CONTINUE                                                 
085200             WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                        
085300                 SET LS-TARGET-IDX    TO IND-IDX                          
085400         END-SEARCH                                                       
085500     END-IF.                                                              
085600     PERFORM 0600-FORMAT-NAME-ID                                          
085700        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
085800     STRING ' -> father : '          DELIMITED BY SIZE                    
085900            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
086000         INTO LS-OUT-TEXT.                                                
086100     PERFORM 0700-APPEND-TEXT-LINE                                        
086200        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
086300*                                                                         
086400     MOVE SPACE                      TO LS-ARG-ID.                        
086500     MOVE FAM-WIFE (FAM-IDX)         TO LS-ARG-ID.                        
086600     MOVE ZERO                       TO LS-TARGET-IDX.                    
086700     IF LS-ARG-ID NOT EQUAL SPACE                                         
086800         SET IND-IDX                 TO 1                                 
086900         SEARCH IND-ENTRY                                                 
087000             AT END                                                       
087100                 CONTINUE                                                 
087200             WHEN IND-ID (IND-IDX) EQUAL LS-ARG-ID                        
087300                 SET LS-TARGET-IDX    TO IND-IDX                          
087400         END-SEARCH                                                       
087500     END-IF.                                                              
087600     PERFORM 0600-FORMAT-NAME-ID                                          
087700        THRU 0600-FORMAT-NAME-ID-EXIT.                                    
087800     STRING ' -> mother : '          DELIMITED BY SIZE                    
087900            LS-NAME-ID-TEXT          DELIMITED BY SPACE                   
088000         INTO LS-OUT-TEXT.                                                
088100     PERFORM 0700-APPEND-TEXT-LINE                                        
088200        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
088300 4000-DO-FAMC-EXIT.                                                       
088400     EXIT.                                                                
088500*                                                                         
088600*----------------------------------------------------------------         
088700* <P1> MARRIED <P2>                                                       
088800*----------------------------------------------------------------         
088900 5000-DO-MARRIED.                                                         
089000     MOVE CMD-ARG                    TO LS-LOOKUP-ARG.                    
089100     MOVE ZERO                       TO LS-TARGET-IDX.                    
089200     PERFORM 0500-FIND-PERSON                                             
089300        THRU 0500-FIND-PERSON-EXIT.                                       
089400     IF NOT LS-PERSON-FOUND                                               
089500         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
089600            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
089700         GO TO 5000-DO-MARRIED-EXIT.                                      
089800     MOVE LS-TARGET-IDX               TO LS-P1-IDX.                       
089900*                                                                         
090000     MOVE CMD-ARG2                   TO LS-LOOKUP-ARG.                    
090100     MOVE ZERO                       TO LS-TARGET-IDX.                    
090200     PERFORM 0500-FIND-PERSON                                             
090300        THRU 0500-FIND-PERSON-EXIT.                                       
090400     IF NOT LS-PERSON-FOUND                                               
090500         PERFORM 9200-RAISE-ENTITY-NOT-FOUND                              
090600            THRU 9200-RAISE-ENTITY-NOT-FOUND-EXIT                         
090700         GO TO 5000-DO-MARRIED-EXIT.                                      
090800     MOVE LS-TARGET-IDX               TO LS-P2-IDX.                       
090900*                                                                         
091000     STRING 'checking marriage between ' DELIMITED BY SIZE                
091100            IND-NAME (LS-P1-IDX)      DELIMITED BY SPACE                  
091200            ' and '                  DELIMITED BY SIZE                    
091300            IND-NAME (LS-P2-IDX)     DELIMITED BY SPACE                   
091400         INTO LS-OUT-TEXT.                                                
091500     PERFORM 0700-APPEND-TEXT-LINE                                        
091600        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
091700*                                                                         
091800     MOVE SPACE                      TO LS-MARRIED-FOUND-SW.              
091900     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
092000     IF IND-FAMS-COUNT (LS-P1-IDX) EQUAL ZERO                             
092100         GO TO 5100-MARRIED-REPORT.                                       
092200     PERFORM 5200-CHECK-ONE-FAMS                                          
092300        THRU 5200-CHECK-ONE-FAMS-EXIT                                     
092400        VARYING LS-FAMS-SCAN-IDX FROM 1 BY 1                              
092500           UNTIL LS-FAMS-SCAN-IDX GREATER                                 
092600                                IND-FAMS-COUNT (LS-P1-IDX)                
092700              OR LS-MARRIED-FOUND.                                        
092800 5100-MARRIED-REPORT.                                                     
092900     IF LS-MARRIED-FOUND                                                  
093000         STRING ' -> YES, married in family '                             
093100                 DELIMITED BY SIZE                                        
093200                FAM-ID (LS-SPOUSE-IDX) DELIMITED BY SPACE                 
093300             INTO LS-OUT-TEXT                                             
093400     ELSE                                                                 
093500         MOVE ' -> NO, no marriage link found' TO LS-OUT-TEXT             
093600     END-IF.                                                              
093700     PERFORM 0700-APPEND-TEXT-LINE                                        
093800        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
093900 5000-DO-MARRIED-EXIT.                                                    
094000     EXIT.                                                                
094100*                                                                         
094200 5200-CHECK-ONE-FAMS.                                                     
094300     SET FAM-IDX                     TO 1.                                
094400     MOVE ZERO                       TO LS-SPOUSE-IDX.                    
094500     SEARCH FAM-ENTRY                                                     
094600         AT END                                                           
094700             GO TO 5200-CHECK-ONE-FAMS-EXIT                               
094800         WHEN FAM-ID (FAM-IDX) EQUAL                                      
094900                      IND-FAMS (LS-P1-IDX, LS-FAMS-SCAN-IDX)              
095000             SET LS-SPOUSE-IDX        TO FAM-IDX                          
095100     END-SEARCH.                                                          
095200     IF LS-SPOUSE-IDX EQUAL ZERO                                          
095300         GO TO 5200-CHECK-ONE-FAMS-EXIT.                                  
095400     SET FAM-IDX                     TO LS-SPOUSE-IDX.                    
095500     IF FAM-HUSB (FAM-IDX) EQUAL IND-ID (LS-P1-IDX)                       
095600     AND FAM-WIFE (FAM-IDX) EQUAL IND-ID (LS-P2-IDX)                      
095700         SET LS-MARRIED-FOUND         TO TRUE                             
095800         GO TO 5200-CHECK-ONE-FAMS-EXIT.                                  
095900     IF FAM-WIFE (FAM-IDX) EQUAL IND-ID (LS-P1-IDX)                       
096000     AND FAM-HUSB (FAM-IDX) EQUAL IND-ID (LS-P2-IDX)                      
096100         SET LS-MARRIED-FOUND         TO TRUE.                            
096200 5200-CHECK-ONE-FAMS-EXIT.                                                
096300     EXIT.                                                                
096400*                                                                         
096500*----------------------------------------------------------------         
096600* PER-COMMAND ERRORS - REPORTED, NOT FATAL; GR-RESULT STAYS ZERO          
096700* SO G25DTS01 GOES ON TO THE NEXT COMMAND RECORD.                         
096800*----------------------------------------------------------------         
096900 9100-RAISE-UNKNOWN-COMMAND.                                              
097000     STRING 'ERROR : unknown command '''                                  
097100             DELIMITED BY SIZE                                            
097200            LS-RAW-VERB              DELIMITED BY SPACE                   
097300            ''''                     DELIMITED BY SIZE                    
097400         INTO LS-OUT-TEXT.                                                
097500     PERFORM 0700-APPEND-TEXT-LINE                                        
097600        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
097700 9100-RAISE-UNKNOWN-COMMAND-EXIT.                                         
097800     EXIT.                                                                
097900*                                                                         
098000 9200-RAISE-ENTITY-NOT-FOUND.                                             
098100     STRING 'ERROR : entity not found: '                                  
098200             DELIMITED BY SIZE                                            
098300            LS-LOOKUP-ARG            DELIMITED BY SPACE                   
098400         INTO LS-OUT-TEXT.                                                
098500     PERFORM 0700-APPEND-TEXT-LINE                                        
098600        THRU 0700-APPEND-TEXT-LINE-EXIT.                                  
098700 9200-RAISE-ENTITY-NOT-FOUND-EXIT.                                        
098800     EXIT.                                                                
098900*                                                                         
099000 9300-RAISE-CALL-ERROR.                                                   
099100     MOVE 150                        TO GR-RESULT.                        
099200     STRING 'CALL for program ' DELIMITED BY SIZE                         
099300            PGM-NAME              DELIMITED BY SPACE                      
099400            ' raised an exception' DELIMITED BY SIZE                      
099500         INTO GR-DESCRIPTION.                                             
099600 9300-RAISE-CALL-ERROR-EXIT.                                              
099700     EXIT.                                                                
