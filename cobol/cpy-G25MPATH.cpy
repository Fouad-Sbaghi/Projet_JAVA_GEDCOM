000100*----------------------------------------------------------------         
000200* G25MPATH - ANCESTRY WALK-PATH TABLE, PASSED BY CONTENT INTO THE         
000300* RECURSIVE CYCLE DETECTOR G25D002. EACH RECURSION LEVEL ADDS ITS         
000400* OWN INDIVIDUAL ID TO ITS OWN COPY OF THE PATH BEFORE CALLING            
000500* ITSELF AGAIN, AND BECAUSE THE TABLE GOES DOWN BY CONTENT THE            
000600* CALLER'S COPY IS LEFT UNCHANGED WHEN THE CALL RETURNS - EVERY           
000700* BRANCH OF THE WALK CARRIES ITS OWN PATH, NOT A SHARED ONE.              
000800*----------------------------------------------------------------         
000900 01  G25-PATH-AREA.                                                       
001000     03  PATH-TOT                    PIC 9(03) COMP.                      
001100     03  PATH-TABLE.                                                      
001200         05  PATH-ENTRY OCCURS 0 TO 200 TIMES                             
001300                        DEPENDING ON PATH-TOT                             
001400                        INDEXED BY PATH-IDX.                              
001500             07  PATH-IND-ID         PIC X(22).                           
001600     03  FILLER                      PIC X(05).                           
