000100*----------------------------------------------------------------         
000200* G25MIND - INDIVIDUAL TABLE (GEDCOM 'INDI' RECORDS, IN MEMORY)           
000300* SHARED LINKAGE BETWEEN G25D001, G25I001, G25I002 AND G25DTS01.          
000400*----------------------------------------------------------------         
000500 01  IND-AREA.                                                            
000600     03  IND-TOT                     PIC 9(05) COMP.                      
000700     03  IND-TABLE.                                                       
000800         05  IND-ENTRY OCCURS 0 TO 200 TIMES                              
000900                        DEPENDING ON IND-TOT                              
001000                        INDEXED BY IND-IDX.                               
001100             07  IND-ID              PIC X(22).                           
001200             07  IND-NAME            PIC X(40).                           
001300             07  IND-SEX             PIC X(01).                           
001400                 88  IND-SEX-MALE        VALUE 'M'.                       
001500                 88  IND-SEX-FEMALE      VALUE 'F'.                       
001600                 88  IND-SEX-UNKNOWN     VALUE SPACE.                     
001700             07  IND-FAMC            PIC X(22).                           
001800             07  IND-FAMS-COUNT      PIC 9(02).                           
001900             07  IND-FAMS-LIST.                                           
002000                 10  IND-FAMS OCCURS 5 TIMES                              
002100                               PIC X(22).                                 
002200             07  IND-BIRT-DATE       PIC X(20).                           
002300             07  IND-BIRT-PLAC       PIC X(40).                           
002400             07  IND-DEAT-DATE       PIC X(20).                           
002500             07  IND-DEAT-PLAC       PIC X(40).                           
002600             07  IND-NOTE            PIC X(60).                           
002700             07  IND-ENTRY-FLAGS     PIC X(01).                           
002800                 88  IND-ENTRY-IN-USE    VALUE '1'.                       
002900             07  FILLER              PIC X(05).                           
003000     03  FILLER                      PIC X(05).                           
