000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.     G25D001.                                                 
000300 AUTHOR.         R FEALY.                                                 
000400 INSTALLATION.   GENSVC BATCH SERVICES.                                   
000500 DATE-WRITTEN.   04/11/1988.                                              
000600 DATE-COMPILED.  04/11/1988.                                              
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*----------------------------------------------------------------         
000900* G25D001 - GEDCOM LINE DEBLOCKER.                                        
001000*                                                                         
001100* TAKES ONE RAW GEDCOM SOURCE LINE AT A TIME (PASSED BY G25DTS01)         
001200* AND DEBLOCKS IT INTO THE INDIVIDUAL/FAMILY TABLES CARRIED IN            
001300* IND-AREA / FAM-AREA.  CALLED ONCE PER NON-BLANK LINE OF THE             
001400* GEDCOM-FILE.  G25-LOADER-CP CARRIES THE "CURRENT ENTITY" AND            
001500* "CURRENT COMPOSITE TAG" STATE FORWARD BETWEEN CALLS.                    
001600*                                                                         
001700*----------------------------------------------------------------         
001800* CHANGE LOG                                                              
001900*----------------------------------------------------------------         
002000* 04/11/88  RF   WO-4410  ORIGINAL DEBLOCKER - LEVEL 0/1 ONLY.            
002100* 11/02/88  RF   WO-4433  ADD LEVEL 2 (BIRT/DEAT/MARR SUB-TAGS).          
002200* 02/14/89  JT   WO-4501  FAMS LIST NOW REPEATABLE PER INDI.              
002300* 07/30/89  RF   WO-4560  DUPLICATE-ID CHECK ADDED ON ADD-INDI.           
002400* 01/09/90  JT   WO-4602  DUPLICATE-TAG CHECK, FAMS/CHIL/NOTE OK.         
002500* 06/22/90  RF   WO-4655  NAME CLEANING (STRIP SLASHES AND TRIM).         
002600* 03/04/91  MH   WO-4710  FAM RECORD SUPPORT - HUSB/WIFE/CHIL.            
002700* 09/17/91  RF   WO-4744  DUPLICATE SUB-TAG CHECK UNDER COMPOSITE.        
002800* 04/02/92  JT   WO-4788  LEVEL TOKEN VALIDATION TIGHTENED.               
002900* 11/19/92  MH   WO-4820  UNKNOWN LEVEL-0 TYPES NO LONGER FATAL.          
003000* 05/06/93  RF   WO-4861  200/100/5/12 CAPACITY BOUNDS ENFORCED.          
003100* 10/28/94  JT   WO-4930  TABLE-FULL NOW RETURNS GR-RESULT 190.           
003200* 02/11/96  RF   WO-5012  OBJE RECOGNISED AS A COMPOSITE TAG.             
003300* 08/19/97  MH   WO-5090  STRAY LEVEL 1/2 LINES SILENTLY SKIPPED.         
003400* 12/03/98  RF   WO-5145  Y2K - GEDCOM 2-DIGIT YEAR VALUES PASSED         
003500*                         THROUGH UNEDITED, LOADER DOES NO DATE           
003600*                         ARITHMETIC SO NO CENTURY WINDOW NEEDED.         
003700* 03/29/99  JT   WO-5151  Y2K SIGN-OFF - REVIEWED DATE-WRITTEN /          
003800*                         DATE-COMPILED PARAGRAPHS, NO CHANGE.            
003900* 06/14/01  MH   WO-5230  CHIL LIST CAPACITY RAISED TO 12.                
004000* 01/22/03  RF   WO-5344  TRAILING-SPACE TRIM ON TAG VALUES FIXED.        
004100* 08/19/03  MH   WO-5401  CHAR-ARRAY VIEW ADDED OVER LS-NAME-BUILD        
004200*                         FOR CONSISTENCY WITH THE OTHER DEBLOCKER        
004300*                         WORK AREAS.                                     
004400*----------------------------------------------------------------         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.    IBM-370.                                             
004800 OBJECT-COMPUTER.    IBM-370.                                             
004900 SPECIAL-NAMES.                                                           
005000     CLASS LEVEL-VALID    IS '0' THRU '9'.                                
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*    NO FILES - LINE ARRIVES VIA LINKAGE FROM G25DTS01.                   
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 WORKING-STORAGE SECTION.                                                 
005700*                                                                         
005800 01  WK-TAGS.                                                             
005900     03  WK-TAG-FAMC             PIC X(04) VALUE 'FAMC'.                  
006000     03  WK-TAG-FAMS             PIC X(04) VALUE 'FAMS'.                  
006100     03  WK-TAG-HUSB             PIC X(04) VALUE 'HUSB'.                  
006200     03  WK-TAG-WIFE             PIC X(04) VALUE 'WIFE'.                  
006300     03  WK-TAG-CHIL             PIC X(04) VALUE 'CHIL'.                  
006400     03  WK-TAG-NAME             PIC X(04) VALUE 'NAME'.                  
006500     03  WK-TAG-SEX              PIC X(04) VALUE 'SEX '.                  
006600     03  WK-TAG-BIRT             PIC X(04) VALUE 'BIRT'.                  
006700     03  WK-TAG-DEAT             PIC X(04) VALUE 'DEAT'.                  
006800     03  WK-TAG-MARR             PIC X(04) VALUE 'MARR'.                  
006900     03  WK-TAG-OBJE             PIC X(04) VALUE 'OBJE'.                  
007000     03  WK-TAG-NOTE             PIC X(04) VALUE 'NOTE'.                  
007100     03  WK-TAG-CONT             PIC X(04) VALUE 'CONT'.                  
007200     03  WK-TAG-CONC             PIC X(04) VALUE 'CONC'.                  
007300     03  WK-TAG-DATE             PIC X(04) VALUE 'DATE'.                  
007400     03  WK-TAG-PLAC             PIC X(04) VALUE 'PLAC'.                  
007500     03  WK-REC-INDI             PIC X(04) VALUE 'INDI'.                  
007600     03  WK-REC-FAM              PIC X(03) VALUE 'FAM'.                   
007700     03  FILLER                  PIC X(05).                               
007800*                                                                         
007900 01  WK-RESULT-CODES.                                                     
008000     03  WK-RC-BAD-LEVEL         PIC 9(03) VALUE 101.                     
008100     03  WK-RC-DUP-ID            PIC 9(03) VALUE 110.                     
008200     03  WK-RC-DUP-TAG           PIC 9(03) VALUE 120.                     
008300     03  WK-RC-DUP-SUBTAG        PIC 9(03) VALUE 121.                     
008400     03  WK-RC-TABLE-FULL        PIC 9(03) VALUE 190.                     
008500     03  FILLER                  PIC X(05).                               
008600*                                                                         
008700 LOCAL-STORAGE SECTION.                                                   
008800 01  LS-SPLIT-VARS.                                                       
008900     03  LS-SPLIT-PTR            PIC 9(03) COMP.                          
009000     03  LS-FIELD-CNT            PIC 9(03) COMP.                          
009100     03  LS-LEVEL-RAW            PIC X(02).                               
009200     03  FILLER REDEFINES LS-LEVEL-RAW.                                   
009300         05  LS-LEVEL-NUM        PIC 9(02).                               
009400     03  LS-TRIM-END             PIC 9(03) COMP.                          
009500*                                                                         
009600 01  LS-NUM-CONV.                                                         
009700     03  LS-NUM-N                PIC 9(06).                               
009800     03  FILLER REDEFINES LS-NUM-N.                                       
009900         05  LS-NUM-X            PIC X(06).                               
010000*                                                                         
010100 01  LS-NAME-WORK.                                                        
010200     03  LS-NAME-SCAN            PIC 9(02) COMP.                          
010300     03  LS-NAME-OUT-POS         PIC 9(02) COMP.                          
010400     03  LS-NAME-BUILD           PIC X(40).                               
010500     03  FILLER REDEFINES LS-NAME-BUILD.                                  
010600         05  LS-NAME-BUILD-CHAR OCCURS 40 TIMES                           
010700                                 PIC X(01).                               
010800*                                                                         
010900 LINKAGE SECTION.                                                         
011000 COPY G25MLIN.                                                            
011100 COPY G25MIND.                                                            
011200 COPY G25MFAM.                                                            
011300 COPY G25MCP.                                                             
011400 COPY G25MCR.                                                             
011500*                                                                         
011600 PROCEDURE DIVISION USING G25-LINE-AREA                                   
011700                           IND-AREA                                       
011800                           FAM-AREA                                       
011900                           G25-LOADER-CP                                  
012000                           GR.                                            
012100*                                                                         
012200 0000-BEGIN.                                                              
012300     MOVE ZERO                       TO GR-RESULT.                        
012400     MOVE SPACE                      TO GR-DESCRIPTION.                   
012500     MOVE SPACE                      TO GR-POSITION.                      
012600     ADD 1                           TO CP-LOAD-LINE-COUNT.               
012700*                                                                         
012800     PERFORM 0100-SPLIT-RAW-LINE                                          
012900        THRU 0100-SPLIT-RAW-LINE-EXIT.                                    
013000     IF GR-RESULT NOT EQUAL ZERO                                          
013100         GO TO 0000-BEGIN-EXIT.                                           
013200*                                                                         
013300     IF LIN-LEVEL-N EQUAL ZERO                                            
013400         PERFORM 0200-PROCESS-LEVEL-0                                     
013500            THRU 0200-PROCESS-LEVEL-0-EXIT                                
013600         GO TO 0000-BEGIN-EXIT.                                           
013700     IF LIN-LEVEL-N EQUAL 1                                               
013800         PERFORM 0300-PROCESS-LEVEL-1                                     
013900            THRU 0300-PROCESS-LEVEL-1-EXIT                                
014000         GO TO 0000-BEGIN-EXIT.                                           
014100     IF LIN-LEVEL-N EQUAL 2                                               
014200         PERFORM 0400-PROCESS-LEVEL-2                                     
014300            THRU 0400-PROCESS-LEVEL-2-EXIT.                               
014400*                                                                         
014500 0000-BEGIN-EXIT.                                                         
014600     GOBACK.                                                              
014700*                                                                         
014800*----------------------------------------------------------------         
014900* SPLIT "LEVEL  TOKEN2  REST" AND VALIDATE THE LEVEL NUMBER.              
015000*----------------------------------------------------------------         
015100 0100-SPLIT-RAW-LINE.                                                     
015200     MOVE 1                          TO LS-SPLIT-PTR.                     
015300     MOVE SPACE                      TO LIN-LEVEL-TOKEN.                  
015400     MOVE SPACE                      TO LIN-TAG-OR-ID.                    
015500     MOVE SPACE                      TO LIN-VALUE.                        
015600     UNSTRING LIN-RAW DELIMITED BY SPACE                                  
015700         INTO LIN-LEVEL-TOKEN LIN-TAG-OR-ID                               
015800         WITH POINTER LS-SPLIT-PTR                                        
015900         TALLYING IN LS-FIELD-CNT.                                        
016000*                                                                         
016100     MOVE LIN-LEVEL-TOKEN            TO LS-LEVEL-RAW.                     
016200     INSPECT LS-LEVEL-RAW REPLACING ALL SPACE BY '0'.                     
016300     IF LS-LEVEL-RAW IS NOT LEVEL-VALID                                   
016400         MOVE WK-RC-BAD-LEVEL        TO GR-RESULT                         
016500         MOVE 'level is not a valid integer'                              
016600                                     TO GR-DESCRIPTION                    
016700         PERFORM 0190-SET-LINE-POSITION                                   
016800            THRU 0190-SET-LINE-POSITION-EXIT                              
016900         GO TO 0100-SPLIT-RAW-LINE-EXIT.                                  
017000*                                                                         
017100     MOVE LS-LEVEL-NUM               TO LIN-LEVEL-N.                      
017200     IF LS-SPLIT-PTR LESS THAN 81                                         
017300         MOVE LIN-RAW (LS-SPLIT-PTR:) TO LIN-VALUE                        
017400         PERFORM 0120-TRIM-TRAILING-VALUE                                 
017500            THRU 0120-TRIM-TRAILING-VALUE-EXIT.                           
017600 0100-SPLIT-RAW-LINE-EXIT.                                                
017700     EXIT.                                                                
017800*                                                                         
017900 0120-TRIM-TRAILING-VALUE.                                                
018000     MOVE 60                         TO LS-TRIM-END.                      
018100     PERFORM 0121-TRIM-ONE-CHAR                                           
018200        THRU 0121-TRIM-ONE-CHAR-EXIT                                      
018300        UNTIL LS-TRIM-END EQUAL ZERO                                      
018400           OR LIN-VALUE (LS-TRIM-END:1) NOT EQUAL SPACE.                  
018500 0120-TRIM-TRAILING-VALUE-EXIT.                                           
018600     EXIT.                                                                
018700 0121-TRIM-ONE-CHAR.                                                      
018800     SUBTRACT 1                      FROM LS-TRIM-END.                    
018900 0121-TRIM-ONE-CHAR-EXIT.                                                 
019000     EXIT.                                                                
019100*                                                                         
019200 0190-SET-LINE-POSITION.                                                  
019300     MOVE LIN-NUMBER                 TO LS-NUM-N.                         
019400     MOVE SPACE                      TO GR-POSITION.                      
019500     STRING 'line ' DELIMITED BY SIZE                                     
019600            LS-NUM-X DELIMITED BY SPACE                                   
019700         INTO GR-POSITION.                                                
019800 0190-SET-LINE-POSITION-EXIT.                                             
019900     EXIT.                                                                
020000*                                                                         
020100*----------------------------------------------------------------         
020200* LEVEL 0 - RESETS CURRENT-ENTITY STATE, OPENS A NEW INDI OR FAM.         
020300*----------------------------------------------------------------         
020400 0200-PROCESS-LEVEL-0.                                                    
020500     MOVE SPACE                      TO CP-CURR-ENT-TYPE.                 
020600     MOVE ZERO                       TO CP-CURR-ENT-INDEX.                
020700     MOVE SPACE                      TO CP-CURR-COMPOSITE.                
020800     MOVE ZERO                       TO CP-TAG-SEEN-TOT.                  
020900     MOVE ZERO                       TO CP-SUBTAG-SEEN-TOT.               
021000*                                                                         
021100     IF LS-FIELD-CNT NOT LESS THAN 2                                      
021200         IF LIN-TAG-OR-ID (1:1) EQUAL '@'                                 
021300             PERFORM 0210-OPEN-NEW-ENTITY                                 
021400                THRU 0210-OPEN-NEW-ENTITY-EXIT.                           
021500 0200-PROCESS-LEVEL-0-EXIT.                                               
021600     EXIT.                                                                
021700*                                                                         
021800 0210-OPEN-NEW-ENTITY.                                                    
021900     IF LIN-VALUE (1:4) EQUAL WK-REC-INDI                                 
022000         PERFORM 0220-ADD-INDIVIDUAL                                      
022100            THRU 0220-ADD-INDIVIDUAL-EXIT                                 
022200         GO TO 0210-OPEN-NEW-ENTITY-EXIT.                                 
022300     IF LIN-VALUE (1:3) EQUAL WK-REC-FAM                                  
022400         PERFORM 0230-ADD-FAMILY                                          
022500            THRU 0230-ADD-FAMILY-EXIT.                                    
022600 0210-OPEN-NEW-ENTITY-EXIT.                                               
022700     EXIT.                                                                
022800*                                                                         
022900* DUPLICATE-ID CHECK BY TABLE SEARCH, THEN ADD THE NEW ENTRY.             
023000 0220-ADD-INDIVIDUAL.                                                     
023100     SET IND-IDX                     TO 1.                                
023200     SEARCH IND-ENTRY                                                     
023300         AT END                                                           
023400             GO TO 0220-CHECK-CAPACITY                                    
023500         WHEN IND-ID (IND-IDX) EQUAL LIN-TAG-OR-ID                        
023600             MOVE WK-RC-DUP-ID       TO GR-RESULT                         
023700             STRING 'identifier already used: '                           
023800                     DELIMITED BY SIZE                                    
023900                    LIN-TAG-OR-ID    DELIMITED BY SPACE                   
024000                 INTO GR-DESCRIPTION                                      
024100             GO TO 0220-ADD-INDIVIDUAL-EXIT                               
024200     END-SEARCH.                                                          
024300 0220-CHECK-CAPACITY.                                                     
024400     IF IND-TOT NOT LESS THAN 200                                         
024500         MOVE WK-RC-TABLE-FULL       TO GR-RESULT                         
024600         MOVE 'individual table is full'                                  
024700                                     TO GR-DESCRIPTION                    
024800         GO TO 0220-ADD-INDIVIDUAL-EXIT.                                  
024900*                                                                         
025000     ADD 1                           TO IND-TOT.                          
025100     MOVE IND-TOT                    TO IND-IDX.                          
025200     INITIALIZE IND-ENTRY (IND-IDX).                                      
025300     MOVE LIN-TAG-OR-ID              TO IND-ID (IND-IDX).                 
025400     SET  IND-ENTRY-IN-USE (IND-IDX) TO TRUE.                             
025500     MOVE IND-TOT                    TO CP-CURR-ENT-INDEX.                
025600     SET  CP-CURR-ENT-IND            TO TRUE.                             
025700 0220-ADD-INDIVIDUAL-EXIT.                                                
025800     EXIT.                                                                
025900*                                                                         
026000 0230-ADD-FAMILY.                                                         
026100     SET FAM-IDX                     TO 1.                                
026200     SEARCH FAM-ENTRY                                                     
026300         AT END                                                           
026400             GO TO 0230-CHECK-CAPACITY                                    
026500         WHEN FAM-ID (FAM-IDX) EQUAL LIN-TAG-OR-ID                        
026600             MOVE WK-RC-DUP-ID       TO GR-RESULT                         
026700             STRING 'identifier already used: '                           
026800                     DELIMITED BY SIZE                                    
026900                    LIN-TAG-OR-ID    DELIMITED BY SPACE                   
027000                 INTO GR-DESCRIPTION                                      
027100             GO TO 0230-ADD-FAMILY-EXIT                                   
027200     END-SEARCH.                                                          
027300 0230-CHECK-CAPACITY.                                                     
027400     IF FAM-TOT NOT LESS THAN 100                                         
027500         MOVE WK-RC-TABLE-FULL       TO GR-RESULT                         
027600         MOVE 'family table is full' TO GR-DESCRIPTION                    
027700         GO TO 0230-ADD-FAMILY-EXIT.                                      
027800*                                                                         
027900     ADD 1                           TO FAM-TOT.                          
028000     MOVE FAM-TOT                    TO FAM-IDX.                          
028100     INITIALIZE FAM-ENTRY (FAM-IDX).                                      
028200     MOVE LIN-TAG-OR-ID              TO FAM-ID (FAM-IDX).                 
028300     SET  FAM-ENTRY-IN-USE (FAM-IDX) TO TRUE.                             
028400     MOVE FAM-TOT                    TO CP-CURR-ENT-INDEX.                
028500     SET  CP-CURR-ENT-FAM            TO TRUE.                             
028600 0230-ADD-FAMILY-EXIT.                                                    
028700     EXIT.                                                                
028800*                                                                         
028900*----------------------------------------------------------------         
029000* LEVEL 1 - A TAG OF THE CURRENT ENTITY.                                  
029100*----------------------------------------------------------------         
029200 0300-PROCESS-LEVEL-1.                                                    
029300     MOVE SPACE                      TO CP-CURR-COMPOSITE.                
029400     MOVE ZERO                       TO CP-SUBTAG-SEEN-TOT.               
029500     IF CP-CURR-ENT-NONE                                                  
029600         GO TO 0300-PROCESS-LEVEL-1-EXIT.                                 
029700*                                                                         
029800     PERFORM 0310-CHECK-DUP-TAG                                           
029900        THRU 0310-CHECK-DUP-TAG-EXIT.                                     
030000     IF GR-RESULT NOT EQUAL ZERO                                          
030100         GO TO 0300-PROCESS-LEVEL-1-EXIT.                                 
030200*                                                                         
030300     IF CP-CURR-ENT-IND                                                   
030400         PERFORM 0320-STORE-INDI-TAG                                      
030500            THRU 0320-STORE-INDI-TAG-EXIT                                 
030600     ELSE                                                                 
030700         PERFORM 0330-STORE-FAM-TAG                                       
030800            THRU 0330-STORE-FAM-TAG-EXIT                                  
030900     END-IF.                                                              
031000*                                                                         
031100     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-BIRT                             
031200         MOVE WK-TAG-BIRT             TO CP-CURR-COMPOSITE.               
031300     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-DEAT                             
031400         MOVE WK-TAG-DEAT             TO CP-CURR-COMPOSITE.               
031500     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-MARR                             
031600         MOVE WK-TAG-MARR             TO CP-CURR-COMPOSITE.               
031700     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-OBJE                             
031800         MOVE WK-TAG-OBJE             TO CP-CURR-COMPOSITE.               
031900 0300-PROCESS-LEVEL-1-EXIT.                                               
032000     EXIT.                                                                
032100*                                                                         
032200* TAG REPEAT RULE - FAMS/CHIL/NOTE MAY REPEAT, ANYTHING ELSE MAY          
032300* APPEAR ONLY ONCE PER ENTITY.                                            
032400 0310-CHECK-DUP-TAG.                                                      
032500     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-FAMS                             
032600         GO TO 0310-CHECK-DUP-TAG-EXIT.                                   
032700     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-CHIL                             
032800         GO TO 0310-CHECK-DUP-TAG-EXIT.                                   
032900     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-NOTE                             
033000         GO TO 0310-CHECK-DUP-TAG-EXIT.                                   
033100*                                                                         
033200     SET CP-TAG-IDX                  TO 1.                                
033300     SEARCH CP-TAG-SEEN-ENTRY                                             
033400         AT END                                                           
033500             GO TO 0310-ADD-TAG-SEEN                                      
033600         WHEN CP-TAG-SEEN-NAME (CP-TAG-IDX)                               
033700                             EQUAL LIN-TAG-OR-ID (1:4)                    
033800             MOVE WK-RC-DUP-TAG      TO GR-RESULT                         
033900             STRING 'duplicate tag '  DELIMITED BY SIZE                   
034000                    LIN-TAG-OR-ID (1:4) DELIMITED BY SPACE                
034100                    ' on entity '    DELIMITED BY SIZE                    
034200                    LIN-TAG-OR-ID    DELIMITED BY SPACE                   
034300                 INTO GR-DESCRIPTION                                      
034400             GO TO 0310-CHECK-DUP-TAG-EXIT                                
034500     END-SEARCH.                                                          
034600 0310-ADD-TAG-SEEN.                                                       
034700     ADD 1                           TO CP-TAG-SEEN-TOT.                  
034800     MOVE CP-TAG-SEEN-TOT            TO CP-TAG-IDX.                       
034900     MOVE LIN-TAG-OR-ID (1:4)                                             
035000                       TO CP-TAG-SEEN-NAME (CP-TAG-IDX).                  
035100 0310-CHECK-DUP-TAG-EXIT.                                                 
035200     EXIT.                                                                
035300*                                                                         
035400 0320-STORE-INDI-TAG.                                                     
035500     MOVE CP-CURR-ENT-INDEX          TO IND-IDX.                          
035600     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-NAME                             
035700         PERFORM 0340-CLEAN-NAME-VALUE                                    
035800            THRU 0340-CLEAN-NAME-VALUE-EXIT                               
035900         GO TO 0320-STORE-INDI-TAG-EXIT.                                  
036000     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-SEX                              
036100         MOVE LIN-VALUE (1:1)        TO IND-SEX (IND-IDX)                 
036200         GO TO 0320-STORE-INDI-TAG-EXIT.                                  
036300     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-FAMC                             
036400         MOVE LIN-VALUE              TO IND-FAMC (IND-IDX)                
036500         GO TO 0320-STORE-INDI-TAG-EXIT.                                  
036600     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-FAMS                             
036700         IF IND-FAMS-COUNT (IND-IDX) LESS THAN 5                          
036800             ADD 1 TO IND-FAMS-COUNT (IND-IDX)                            
036900             MOVE LIN-VALUE                                               
037000               TO IND-FAMS (IND-IDX, IND-FAMS-COUNT (IND-IDX))            
037100         END-IF                                                           
037200         GO TO 0320-STORE-INDI-TAG-EXIT.                                  
037300     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-NOTE                             
037400         IF IND-NOTE (IND-IDX) EQUAL SPACE                                
037500             MOVE LIN-VALUE          TO IND-NOTE (IND-IDX)                
037600         END-IF.                                                          
037700 0320-STORE-INDI-TAG-EXIT.                                                
037800     EXIT.                                                                
037900*                                                                         
038000 0330-STORE-FAM-TAG.                                                      
038100     MOVE CP-CURR-ENT-INDEX          TO FAM-IDX.                          
038200     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-HUSB                             
038300         MOVE LIN-VALUE              TO FAM-HUSB (FAM-IDX)                
038400         GO TO 0330-STORE-FAM-TAG-EXIT.                                   
038500     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-WIFE                             
038600         MOVE LIN-VALUE              TO FAM-WIFE (FAM-IDX)                
038700         GO TO 0330-STORE-FAM-TAG-EXIT.                                   
038800     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-CHIL                             
038900         IF FAM-CHIL-COUNT (FAM-IDX) LESS THAN 12                         
039000             ADD 1 TO FAM-CHIL-COUNT (FAM-IDX)                            
039100             MOVE LIN-VALUE                                               
039200               TO FAM-CHIL (FAM-IDX, FAM-CHIL-COUNT (FAM-IDX))            
039300         END-IF.                                                          
039400 0330-STORE-FAM-TAG-EXIT.                                                 
039500     EXIT.                                                                
039600*                                                                         
039700* NAME CLEANING - REMOVE EVERY '/' THEN TRIM SURROUNDING BLANKS.          
039800 0340-CLEAN-NAME-VALUE.                                                   
039900     MOVE SPACE                      TO LS-NAME-BUILD.                    
040000     MOVE ZERO                       TO LS-NAME-OUT-POS.                  
040100     MOVE 1                          TO LS-NAME-SCAN.                     
040200     PERFORM 0341-SCAN-ONE-NAME-CHAR                                      
040300        THRU 0341-SCAN-ONE-NAME-CHAR-EXIT                                 
040400        UNTIL LS-NAME-SCAN GREATER 60.                                    
040500     MOVE LS-NAME-BUILD              TO IND-NAME (IND-IDX).               
040600     PERFORM 0350-LEFT-TRIM-NAME                                          
040700        THRU 0350-LEFT-TRIM-NAME-EXIT.                                    
040800 0340-CLEAN-NAME-VALUE-EXIT.                                              
040900     EXIT.                                                                
041000*                                                                         
041100 0341-SCAN-ONE-NAME-CHAR.                                                 
041200     IF LIN-VALUE (LS-NAME-SCAN:1) NOT EQUAL '/'                          
041300         ADD 1 TO LS-NAME-OUT-POS                                         
041400         IF LS-NAME-OUT-POS NOT GREATER 40                                
041500             MOVE LIN-VALUE (LS-NAME-SCAN:1)                              
041600               TO LS-NAME-BUILD (LS-NAME-OUT-POS:1)                       
041700         END-IF                                                           
041800     END-IF.                                                              
041900     ADD 1                           TO LS-NAME-SCAN.                     
042000 0341-SCAN-ONE-NAME-CHAR-EXIT.                                            
042100     EXIT.                                                                
042200*                                                                         
042300 0350-LEFT-TRIM-NAME.                                                     
042400     IF IND-NAME (IND-IDX) (1:1) NOT EQUAL SPACE                          
042500         GO TO 0350-LEFT-TRIM-NAME-EXIT.                                  
042600     MOVE IND-NAME (IND-IDX) (2:39)  TO LS-NAME-BUILD (1:39).             
042700     MOVE SPACE                      TO LS-NAME-BUILD (40:1).             
042800     MOVE LS-NAME-BUILD               TO IND-NAME (IND-IDX).              
042900     GO TO 0350-LEFT-TRIM-NAME.                                           
043000 0350-LEFT-TRIM-NAME-EXIT.                                                
043100     EXIT.                                                                
043200*                                                                         
043300*----------------------------------------------------------------         
043400* LEVEL 2 - A SUB-TAG OF THE ACTIVE COMPOSITE (BIRT/DEAT/MARR).           
043500*----------------------------------------------------------------         
043600 0400-PROCESS-LEVEL-2.                                                    
043700     IF CP-COMPOSITE-NONE                                                 
043800         GO TO 0400-PROCESS-LEVEL-2-EXIT.                                 
043900*                                                                         
044000     PERFORM 0410-CHECK-DUP-SUBTAG                                        
044100        THRU 0410-CHECK-DUP-SUBTAG-EXIT.                                  
044200     IF GR-RESULT NOT EQUAL ZERO                                          
044300         GO TO 0400-PROCESS-LEVEL-2-EXIT.                                 
044400*                                                                         
044500     IF CP-CURR-ENT-IND                                                   
044600         PERFORM 0420-STORE-INDI-SUBTAG                                   
044700            THRU 0420-STORE-INDI-SUBTAG-EXIT                              
044800     ELSE                                                                 
044900         PERFORM 0430-STORE-FAM-SUBTAG                                    
045000            THRU 0430-STORE-FAM-SUBTAG-EXIT                               
045100     END-IF.                                                              
045200 0400-PROCESS-LEVEL-2-EXIT.                                               
045300     EXIT.                                                                
045400*                                                                         
045500 0410-CHECK-DUP-SUBTAG.                                                   
045600     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-NOTE                             
045700         GO TO 0410-CHECK-DUP-SUBTAG-EXIT.                                
045800     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-CONT                             
045900         GO TO 0410-CHECK-DUP-SUBTAG-EXIT.                                
046000     IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-CONC                             
046100         GO TO 0410-CHECK-DUP-SUBTAG-EXIT.                                
046200*                                                                         
046300     SET CP-SUBTAG-IDX               TO 1.                                
046400     SEARCH CP-SUBTAG-SEEN-ENTRY                                          
046500         AT END                                                           
046600             GO TO 0410-ADD-SUBTAG-SEEN                                   
046700         WHEN CP-SUBTAG-SEEN-NAME (CP-SUBTAG-IDX)                         
046800                             EQUAL LIN-TAG-OR-ID (1:4)                    
046900             MOVE WK-RC-DUP-SUBTAG   TO GR-RESULT                         
047000             STRING 'duplicate sub-tag '                                  
047100                     DELIMITED BY SIZE                                    
047200                    LIN-TAG-OR-ID (1:4) DELIMITED BY SPACE                
047300                 INTO GR-DESCRIPTION                                      
047400             GO TO 0410-CHECK-DUP-SUBTAG-EXIT                             
047500     END-SEARCH.                                                          
047600 0410-ADD-SUBTAG-SEEN.                                                    
047700     ADD 1                           TO CP-SUBTAG-SEEN-TOT.               
047800     MOVE CP-SUBTAG-SEEN-TOT         TO CP-SUBTAG-IDX.                    
047900     MOVE LIN-TAG-OR-ID (1:4)                                             
048000                      TO CP-SUBTAG-SEEN-NAME (CP-SUBTAG-IDX).             
048100 0410-CHECK-DUP-SUBTAG-EXIT.                                              
048200     EXIT.                                                                
048300*                                                                         
048400 0420-STORE-INDI-SUBTAG.                                                  
048500     MOVE CP-CURR-ENT-INDEX          TO IND-IDX.                          
048600     IF CP-COMPOSITE-BIRT                                                 
048700         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-DATE                         
048800             MOVE LIN-VALUE (1:20)   TO IND-BIRT-DATE (IND-IDX)           
048900         END-IF                                                           
049000         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-PLAC                         
049100             MOVE LIN-VALUE (1:40)   TO IND-BIRT-PLAC (IND-IDX)           
049200         END-IF                                                           
049300         GO TO 0420-STORE-INDI-SUBTAG-EXIT.                               
049400     IF CP-COMPOSITE-DEAT                                                 
049500         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-DATE                         
049600             MOVE LIN-VALUE (1:20)   TO IND-DEAT-DATE (IND-IDX)           
049700         END-IF                                                           
049800         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-PLAC                         
049900             MOVE LIN-VALUE (1:40)   TO IND-DEAT-PLAC (IND-IDX)           
050000         END-IF.                                                          
050100 0420-STORE-INDI-SUBTAG-EXIT.                                             
050200     EXIT.                                                                
050300*                                                                         
050400 0430-STORE-FAM-SUBTAG.                                                   
050500     MOVE CP-CURR-ENT-INDEX          TO FAM-IDX.                          
050600     IF CP-COMPOSITE-MARR                                                 
050700         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-DATE                         
050800             MOVE LIN-VALUE (1:20)   TO FAM-MARR-DATE (FAM-IDX)           
050900         END-IF                                                           
051000         IF LIN-TAG-OR-ID (1:4) EQUAL WK-TAG-PLAC                         
051100             MOVE LIN-VALUE (1:40)   TO FAM-MARR-PLAC (FAM-IDX)           
051200         END-IF.                                                          
051300 0430-STORE-FAM-SUBTAG-EXIT.                                              
051400     EXIT.                                                                
