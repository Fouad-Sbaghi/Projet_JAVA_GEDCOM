000100*----------------------------------------------------------------         
000200* G25MLIN - RAW GEDCOM SOURCE LINE, AS READ FROM GEDCOM-FILE, AND         
000300* THE LEVEL/TAG/VALUE BREAKOUT PRODUCED BY G25D001 FOR IT.                
000400*----------------------------------------------------------------         
000500 01  G25-LINE-AREA.                                                       
000600     03  LIN-NUMBER                  PIC 9(06) COMP.                      
000700     03  LIN-RAW                     PIC X(80).                           
000800     03  FILLER REDEFINES LIN-RAW.                                        
000900         05  LIN-RAW-CHAR OCCURS 80 TIMES                                 
001000                           PIC X(01).                                     
001100     03  LIN-LEVEL-TOKEN             PIC X(02).                           
001200     03  LIN-LEVEL-N                 PIC 9(02).                           
001300     03  FILLER REDEFINES LIN-LEVEL-N.                                    
001400         05  LIN-LEVEL-X             PIC X(02).                           
001500     03  LIN-LEVEL-VALID-SW          PIC X(01).                           
001600         88  LIN-LEVEL-IS-VALID          VALUE '1'.                       
001700     03  LIN-TAG-OR-ID               PIC X(22).                           
001800     03  LIN-VALUE                   PIC X(60).                           
001900     03  FILLER                      PIC X(05).                           
